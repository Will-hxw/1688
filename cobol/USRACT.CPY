000100****************************************************************
000200* USRACT   -  USER ACTION (TRANSACTION) RECORD LAYOUT           *
000300*                                                                *
000400* ONE ENTRY PER LINE OF THE ACCOUNT-MAINTENANCE ACTION FILE FED *
000500* INTO MKTUSER.  NOT PART OF THE ORDER ACTION FILE - ACCOUNT    *
000600* MAINTENANCE IS A SEPARATE OVERNIGHT STEP FROM ORDER POSTING.  *
000700*                                                                *
000800*    DATE     BY   TKT        DESCRIPTION                       *
000900*    -------- ---- ---------- --------------------------------- *
001000*    11/02/91 DWS  TKT-1140   INITIAL RELEASE - REGISTER/LOGIN  *
001100*    04/22/02 MHS  TKT-2203   ADDED DISABLE/ENABLE AND ADMIN    *
001200*                             FLAG FOR ADMIN-DESK OVERRIDE      *
001300*    09/30/03 MHS  TKT-2617   ADDED NICKNAME-IN/AVATAR-IN FOR   *
001400*                             PROFILE UPDATE ACTION             *
001500****************************************************************
001600 01  USER-ACTION-RECORD.
001700     05  UACT-TYPE                   PIC X(08).
001800         88  UACT-IS-REGISTER        VALUE 'REGISTER'.
001900         88  UACT-IS-LOGIN           VALUE 'LOGIN   '.
002000         88  UACT-IS-UPDATE          VALUE 'UPDATE  '.
002100         88  UACT-IS-DISABLE         VALUE 'DISABLE '.
002200         88  UACT-IS-ENABLE          VALUE 'ENABLE  '.
002300     05  UACT-TARGET-USER-ID         PIC 9(09).
002400     05  UACT-USERNAME-IN            PIC X(32).
002500     05  UACT-PASSWORD-HASH-IN       PIC X(64).
002600     05  UACT-NICKNAME-IN            PIC X(32).
002700     05  UACT-AVATAR-IN              PIC X(128).
002800     05  UACT-ADMIN-FLAG             PIC X(01).
002900         88  UACT-IS-ADMIN           VALUE 'Y'.
003000         88  UACT-NOT-ADMIN          VALUE 'N'.
003100     05  FILLER                      PIC X(10).
