000100****************************************************************
000200* PRDACT   -  PRODUCT ACTION (TRANSACTION) RECORD LAYOUT        *
000300*                                                                *
000400* ONE ENTRY PER LINE OF THE LISTING-MAINTENANCE ACTION FILE FED *
000500* INTO MKTPROD.  PACT-xxx-PRESENT FLAGS MARK WHICH INCOMING     *
000600* FIELDS ARE TO BE APPLIED - A SPACE-FILLED INPUT FIELD IS NOT  *
000700* THE SAME AS "SELLER DID NOT SEND THIS FIELD", SO THE PRESENT  *
000800* FLAGS CARRY THAT DISTINCTION INTO THE FIXED-WIDTH RECORD.     *
000900*                                                                *
001000*    DATE     BY   TKT        DESCRIPTION                       *
001100*    -------- ---- ---------- --------------------------------- *
001200*    02/17/93 DWS  TKT-0955   INITIAL RELEASE - CREATE ONLY     *
001300*    09/30/03 MHS  TKT-2617   ADDED UPDATE/DELETE AND PRESENT   *
001400*                             FLAGS FOR FIELD-BY-FIELD PARTIAL  *
001500*                             UPDATE; ADDED ADMIN FLAG          *
001600****************************************************************
001700 01  PRODUCT-ACTION-RECORD.
001800     05  PACT-TYPE                   PIC X(08).
001900         88  PACT-IS-CREATE          VALUE 'CREATE  '.
002000         88  PACT-IS-UPDATE          VALUE 'UPDATE  '.
002100         88  PACT-IS-DELETE          VALUE 'DELETE  '.
002200     05  PACT-ACTOR-ID               PIC 9(09).
002300     05  PACT-PRODUCT-ID             PIC 9(09).
002400     05  PACT-NAME-IN                PIC X(64).
002500     05  PACT-DESC-IN                PIC X(256).
002600     05  PACT-PRICE-IN               PIC S9(7)V99 COMP-3.
002700     05  PACT-IMAGE-IN               PIC X(128).
002800     05  PACT-CATEGORY-IN            PIC X(32).
002900     05  PACT-STOCK-IN               PIC S9(5) COMP-3.
003000     05  PACT-FIELD-PRESENT.
003100         10  PACT-NAME-PRESENT       PIC X(01).
003200         10  PACT-DESC-PRESENT       PIC X(01).
003300         10  PACT-PRICE-PRESENT      PIC X(01).
003400         10  PACT-IMAGE-PRESENT      PIC X(01).
003500         10  PACT-CATEGORY-PRESENT   PIC X(01).
003600         10  PACT-STOCK-PRESENT      PIC X(01).
003700     05  PACT-ADMIN-FLAG             PIC X(01).
003800         88  PACT-IS-ADMIN           VALUE 'Y'.
003900         88  PACT-NOT-ADMIN          VALUE 'N'.
004000     05  FILLER                      PIC X(09).
