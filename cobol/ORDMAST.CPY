000100****************************************************************
000200* ORDMAST  -  ORDER MASTER RECORD LAYOUT                        *
000300*                                                                *
000400* ONE ENTRY PER PLACED ORDER.  LOADED AS A RELATIVE WORKING     *
000500* COPY, SLOT NUMBER = ORD-ID.  SECONDARY LOOKUP BY              *
000600* (ORD-BUYER-ID, ORD-IDEM-KEY) HAS NO INDEX - MKTUPDT SWEEPS    *
000700* THE FILE LINEARLY FOR THE IDEMPOTENCY RE-READ (SEE 205-       *
000800* FIND-IDEMPOTENT-ORDER).                                       *
000900*                                                                *
001000*    DATE     BY   TKT        DESCRIPTION                       *
001100*    -------- ---- ---------- --------------------------------- *
001200*    01/11/90 RJM  INITIAL RELEASE                              *
001300*    05/30/94 DWS  TKT-1402   ADDED ORD-IDEM-KEY - DUPLICATE    *
001400*                             SUBMITS WERE DOUBLE-DECREMENTING  *
001500*                             STOCK ON RETRY                    *
001600*    06/09/99 PLK  Y2K-0081   DATE FIELDS WIDENED TO 4-DIGIT YR *
001700*    11/14/01 MHS  TKT-2108   ADDED ORD-CANCELED-BY FOR CANCEL  *
001800*                             ATTRIBUTION REPORTING             *
001900****************************************************************
002000 01  ORD-MASTER-RECORD.
002100     05  ORD-ID                      PIC 9(09).
002200     05  ORD-BUYER-ID                PIC 9(09).
002300     05  ORD-SELLER-ID               PIC 9(09).
002400     05  ORD-PRODUCT-ID              PIC 9(09).
002500     05  ORD-PRICE                   PIC S9(7)V99 COMP-3.
002600     05  ORD-STATUS                  PIC X(08).
002700         88  ORD-IS-CREATED          VALUE 'CREATED '.
002800         88  ORD-IS-SHIPPED          VALUE 'SHIPPED '.
002900         88  ORD-IS-RECEIVED         VALUE 'RECEIVED'.
003000         88  ORD-IS-REVIEWED         VALUE 'REVIEWED'.
003100         88  ORD-IS-CANCELED         VALUE 'CANCELED'.
003200     05  ORD-IDEM-KEY                PIC X(64).
003300     05  ORD-CANCELED-BY             PIC X(06).
003400         88  ORD-CANCELED-BY-BUYER   VALUE 'BUYER '.
003500         88  ORD-CANCELED-BY-SELLER  VALUE 'SELLER'.
003600     05  ORD-CREATED-AT              PIC 9(08).
003700     05  ORD-UPDATED-AT              PIC 9(08).
003800     05  ORD-UPDATED-AT-R REDEFINES ORD-UPDATED-AT.
003900         10  ORD-UPD-CCYY            PIC 9(04).
004000         10  ORD-UPD-MM              PIC 9(02).
004100         10  ORD-UPD-DD              PIC 9(02).
004200     05  FILLER                      PIC X(04).
