000100****************************************************************
000200* USRMAST  -  USER MASTER RECORD LAYOUT                         *
000300*                                                                *
000400* ONE ENTRY PER REGISTERED MARKETPLACE USER.  FILE IS LOADED    *
000500* AS A RELATIVE WORKING COPY, ONE RECORD PER RELATIVE SLOT,     *
000600* SLOT NUMBER = USER-ID (IDS ARE ASSIGNED DENSE AND ASCENDING   *
000700* SO NO SEPARATE INDEX IS NEEDED - SEE MKTUSER FILE-CONTROL).   *
000800*                                                                *
000900*    DATE     BY   TKT        DESCRIPTION                       *
001000*    -------- ---- ---------- --------------------------------- *
001100*    03/14/89 RJM  INITIAL RELEASE                              *
001200*    11/02/91 DWS  TKT-1140   ADDED NICKNAME/AVATAR FOR PROFILE *
001300*                             MAINTENANCE BATCH                 *
001400*    06/09/99 PLK  Y2K-0081   USER-CREATED-AT/UPDATED-AT WIDENED*
001500*                             TO 4-DIGIT YEAR (WAS 2-DIGIT)     *
001600*    04/22/02 MHS  TKT-2203   ADDED USER-ROLE FOR ADMIN OVERRIDE*
001700*                             PATH ON ORDER/PRODUCT MAINTENANCE *
001800****************************************************************
001900 01  USR-MASTER-RECORD.
002000     05  USER-ID                     PIC 9(09).
002100     05  USER-USERNAME               PIC X(32).
002200     05  USER-PASSWORD-HASH          PIC X(64).
002300     05  USER-NICKNAME               PIC X(32).
002400     05  USER-AVATAR-URL             PIC X(128).
002500     05  USER-ROLE                   PIC X(05).
002600         88  USER-ROLE-IS-USER       VALUE 'USER '.
002700         88  USER-ROLE-IS-ADMIN      VALUE 'ADMIN'.
002800     05  USER-STATUS                 PIC X(08).
002900         88  USER-IS-ACTIVE          VALUE 'ACTIVE  '.
003000         88  USER-IS-DISABLED        VALUE 'DISABLED'.
003100     05  USER-CREATED-AT             PIC 9(08).
003200     05  USER-CREATED-AT-R REDEFINES USER-CREATED-AT.
003300         10  USER-CREATED-CCYY       PIC 9(04).
003400         10  USER-CREATED-MM         PIC 9(02).
003500         10  USER-CREATED-DD         PIC 9(02).
003600     05  USER-UPDATED-AT             PIC 9(08).
003700     05  FILLER                      PIC X(06).
