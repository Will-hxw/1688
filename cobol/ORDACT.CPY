000100****************************************************************
000200* ORDACT   -  ORDER ACTION (TRANSACTION) RECORD LAYOUT          *
000300*                                                                *
000400* ONE ENTRY PER LINE OF THE NIGHTLY ACTION-FILE FED INTO        *
000500* MKTUPDT.  EACH LINE IS ONE ORDER-DESK ACTION: CREATE THE      *
000600* ORDER, OR ADVANCE/CANCEL/REVIEW AN EXISTING ONE.              *
000700*                                                                *
000800*    DATE     BY   TKT        DESCRIPTION                       *
000900*    -------- ---- ---------- --------------------------------- *
001000*    01/11/90 RJM  INITIAL RELEASE - CREATE/SHIP/RECV/CANCEL    *
001100*    07/18/95 DWS  TKT-1640   ADDED REVIEW ACTION AND RATING/   *
001200*                             CONTENT FIELDS                    *
001300*    09/30/03 MHS  TKT-2617   ADDED ACT-ADMIN-FLAG SO THE SAME  *
001400*                             ACTION FILE CAN CARRY ADMIN-DESK  *
001500*                             CORRECTIONS (NO OWNERSHIP CHECK,  *
001600*                             SHIPPED-TO-CANCELED ALLOWED)      *
001700*                             ALONGSIDE NORMAL BUYER/SELLER     *
001800*                             ACTIONS WITHOUT A SECOND DRIVER   *
001900*                             FILE                              *
002000****************************************************************
002100 01  ORDER-ACTION-RECORD.
002200     05  ACT-TYPE                    PIC X(06).
002300         88  ACT-IS-CREATE           VALUE 'CREATE'.
002400         88  ACT-IS-SHIP             VALUE 'SHIP  '.
002500         88  ACT-IS-RECV             VALUE 'RECV  '.
002600         88  ACT-IS-CANCEL           VALUE 'CANCEL'.
002700         88  ACT-IS-REVIEW           VALUE 'REVIEW'.
002800     05  ACT-ACTOR-ID                PIC 9(09).
002900     05  ACT-PRODUCT-ID              PIC 9(09).
003000     05  ACT-ORDER-ID                PIC 9(09).
003100     05  ACT-IDEM-KEY                PIC X(64).
003200     05  ACT-RATING                  PIC 9(01).
003300     05  ACT-CONTENT                 PIC X(256).
003400     05  ACT-ADMIN-FLAG              PIC X(01).
003500         88  ACT-IS-ADMIN            VALUE 'Y'.
003600         88  ACT-NOT-ADMIN           VALUE 'N'.
003700     05  FILLER                      PIC X(09).
