000010****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF THE MARKETPLACE SYSTEMS GROUP
000030* ALL RIGHTS RESERVED
000040****************************************************************
000050* PROGRAM:  MKTUSER
000060*
000070* AUTHOR :  Doug Stout
000080*
000090* READS THE OVERNIGHT ACCOUNT-MAINTENANCE ACTION FILE AND POSTS
000100* REGISTER / LOGIN / UPDATE / DISABLE / ENABLE ACTIONS AGAINST
000110* THE USER MASTER.  THIS RUNS AS A SEPARATE STEP FROM MKTUPDT -
000120* ACCOUNT MAINTENANCE DOES NOT TOUCH THE PRODUCT/ORDER/REVIEW
000130* MASTERS AND VICE VERSA.
000140*
000150* ACTION RECORD FORMAT IS DESCRIBED IN COPYBOOK USRACT.
000160*
000170****************************************************************
000180*
000190*    DATE     BY   TKT        DESCRIPTION
000200*    -------- ---- ---------- ---------------------------------
000210*    11/02/91 DWS  INITIAL RELEASE - REGISTER AND LOGIN ONLY,
000220*                  USER FILE CONVERTED FROM SORTED SEQUENTIAL TO
000230*                  RELATIVE (SEE SAM1 FOR THE ORIGINAL SEQUENTIAL
000240*                  SHAPE THIS WAS CLONED FROM) SO THE USERNAME
000250*                  SWEEP AND THE DIRECT READ BY USER-ID CAN SHARE
000260*                  ONE FILE.
000270*    04/22/02 MHS  TKT-2203   ADDED DISABLE/ENABLE ACTIONS AND
000280*                  ADMIN-FLAG HANDLING.
000290*    06/09/99 PLK  Y2K-0081   DATE FIELDS WIDENED TO 4-DIGIT
000300*                  CENTURY - SAME WINDOWING RULE AS MKTUPDT.
000310*    09/30/03 MHS  TKT-2617   ADDED PROFILE-UPDATE ACTION
000320*                  (NICKNAME/AVATAR, BLANK MEANS UNCHANGED).
000330*    02/11/04 RJM  TKT-2805   DROPPED ABEND-TEST/ABEND-TEST-N -
000340*                  LAB DIAGNOSTIC FIELD CARRIED OVER FROM THE
000350*                  SAM1 COPY BOOK AND NEVER WIRED TO THIS
000360*                  PROGRAM'S LOGIC.  ADDED A REAL FILE-STATUS
000370*                  CHECK ON THE USER MASTER OPEN, WHICH WAS
000380*                  SILENT ON AN I-O OPEN FAILURE BEFORE THIS.
000390*                  ALSO MOVED THE SCRATCH SWITCHES, KEYS AND
000400*                  COUNTERS BACK TO STANDALONE 77-LEVEL ITEMS
000410*                  TO MATCH HOUSE PRACTICE.
000420****************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID.     MKTUSER.
000450 AUTHOR.         DOUG STOUT.
000460 INSTALLATION.   MARKETPLACE SYSTEMS GROUP.
000470 DATE-WRITTEN.   11/02/91.
000480 DATE-COMPILED.
000490 SECURITY.       NON-CONFIDENTIAL.
000500*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 ON  STATUS IS WS-EXTENDED-DIAG-SW
000580            OFF STATUS IS WS-NORMAL-DIAG-SW.
000590*
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*
000630     SELECT ACTION-FILE ASSIGN TO USRACTF
000640         ACCESS IS SEQUENTIAL
000650         FILE STATUS  IS WS-ACTFILE-STATUS.
000660*
000670     SELECT USER-FILE ASSIGN TO USERMSTR
000680         ORGANIZATION IS RELATIVE
000690         ACCESS MODE  IS DYNAMIC
000700         RELATIVE KEY IS WS-USER-RELKEY
000710         FILE STATUS  IS WS-USERFILE-STATUS.
000720*
000730     SELECT CONTROL-REPORT ASSIGN TO USERRPT
000740         FILE STATUS  IS WS-REPORT-STATUS.
000750*
000760****************************************************************
000770 DATA DIVISION.
000780 FILE SECTION.
000790*
000800 FD  ACTION-FILE
000810     RECORDING MODE IS F.
000820 COPY USRACT.
000830*
000840 FD  USER-FILE
000850     RECORDING MODE IS F.
000860 COPY USRMAST.
000870*
000880 FD  CONTROL-REPORT
000890     RECORDING MODE IS F.
000900 01  REPORT-RECORD               PIC X(132).
000910*
000920****************************************************************
000930 WORKING-STORAGE SECTION.
000940****************************************************************
000950*
000960*        *******************
000970*          scratch switches, status codes and counters -
000980*          standalone 77-level items, house style
000990*        *******************
001000 77  WS-ACTFILE-STATUS           PIC X(02)  VALUE SPACES.
001010 77  WS-USERFILE-STATUS          PIC X(02)  VALUE SPACES.
001020 77  WS-REPORT-STATUS            PIC X(02)  VALUE SPACES.
001030 77  WS-ACTION-EOF               PIC X(01)  VALUE 'N'.
001040     88  ACTION-FILE-AT-EOF      VALUE 'Y'.
001050 77  WS-ACTION-OK                PIC X(01)  VALUE 'N'.
001060 77  WS-EXTENDED-DIAG-SW         PIC X(01)  VALUE 'N'.
001070 77  WS-NORMAL-DIAG-SW           PIC X(01)  VALUE 'Y'.
001080 77  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.
001090     88  WS-RECORD-FOUND         VALUE 'Y'.
001100*
001110 01  SYSTEM-DATE-AND-TIME.
001120     05  CURRENT-DATE-YYMMDD.
001130         10  CURRENT-YY          PIC 9(02).
001140         10  CURRENT-MM          PIC 9(02).
001150         10  CURRENT-DD          PIC 9(02).
001160     05  CURRENT-TIME.
001170         10  CURRENT-HOUR        PIC 9(02).
001180         10  CURRENT-MINUTE      PIC 9(02).
001190         10  CURRENT-SECOND      PIC 9(02).
001200         10  CURRENT-HUNDSEC     PIC 9(02).
001210     05  FILLER                  PIC X(01).
001220*
001230 01  WS-RUN-DATE-FIELDS.
001240     05  WS-RUN-CCYY             PIC 9(04) COMP.
001250     05  WS-RUN-CCYYMMDD         PIC 9(08).
001260     05  WS-RUN-CCYYMMDD-R REDEFINES WS-RUN-CCYYMMDD.
001270         10  WS-RUN-R-CCYY       PIC 9(04).
001280         10  WS-RUN-R-MM         PIC 9(02).
001290         10  WS-RUN-R-DD         PIC 9(02).
001300     05  FILLER                  PIC X(01).
001310*
001320*        *******************
001330*          file-status diagnostic view - reinterprets the
001340*          2-byte status code numerically so the open checks
001350*          below can test severity with one compare
001360*        *******************
001370 01  WS-FILE-STATUS-WORK         PIC X(02).
001380 01  WS-FILE-STATUS-WORK-N REDEFINES WS-FILE-STATUS-WORK
001390                                 PIC 99.
001400*
001410 77  WS-USER-RELKEY              PIC 9(09)  COMP.
001420 77  WS-SWEEP-KEY                PIC 9(09)  COMP.
001430 77  WS-SWEEP-NAME               PIC X(32).
001440 77  WS-USER-HIGH-KEY            PIC 9(09)  COMP-3 VALUE 0.
001450 77  WS-REJECT-REASON            PIC X(40)  VALUE SPACES.
001460 77  WS-REPORT-ID                PIC 9(09)  VALUE 0.
001470 77  WS-REPORT-TYPE              PIC X(08)  VALUE SPACES.
001480*
001490 01  REPORT-TOTALS.
001500     05  NUM-REGISTER-REQUESTS   PIC S9(05) COMP-3 VALUE 0.
001510     05  NUM-REGISTER-PROCESSED  PIC S9(05) COMP-3 VALUE 0.
001520     05  NUM-LOGIN-REQUESTS      PIC S9(05) COMP-3 VALUE 0.
001530     05  NUM-LOGIN-PROCESSED     PIC S9(05) COMP-3 VALUE 0.
001540     05  NUM-UPDATE-REQUESTS     PIC S9(05) COMP-3 VALUE 0.
001550     05  NUM-UPDATE-PROCESSED    PIC S9(05) COMP-3 VALUE 0.
001560     05  NUM-DISABLE-REQUESTS    PIC S9(05) COMP-3 VALUE 0.
001570     05  NUM-DISABLE-PROCESSED   PIC S9(05) COMP-3 VALUE 0.
001580     05  NUM-ENABLE-REQUESTS     PIC S9(05) COMP-3 VALUE 0.
001590     05  NUM-ENABLE-PROCESSED    PIC S9(05) COMP-3 VALUE 0.
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001610*
001620*        *******************
001630*            report lines
001640*        *******************
001650 01  RPT-HEADER1.
001660     05  FILLER                  PIC X(40)
001670              VALUE 'ACCOUNT MAINTENANCE REPORT         DATE: '.
001680     05  RPT-MM                  PIC 99.
001690     05  FILLER                  PIC X VALUE '/'.
001700     05  RPT-DD                  PIC 99.
001710     05  FILLER                  PIC X VALUE '/'.
001720     05  RPT-CCYY                PIC 9(04).
001730     05  FILLER                  PIC X(82) VALUE SPACES.
001740*
001750 01  RPT-ACTION-LINE.
001760     05  RPT-ACT-TYPE            PIC X(08).
001770     05  FILLER                  PIC X(01) VALUE SPACE.
001780     05  RPT-ACT-ID              PIC 9(09).
001790     05  FILLER                  PIC X(01) VALUE SPACE.
001800     05  RPT-ACT-RESULT          PIC X(08).
001810     05  FILLER                  PIC X(01) VALUE SPACE.
001820     05  RPT-ACT-REASON          PIC X(40).
001830     05  FILLER                  PIC X(64) VALUE SPACES.
001840*
001850 01  RPT-STATS-HDR1.
001860     05  FILLER PIC X(26) VALUE 'Action Totals:            '.
001870     05  FILLER PIC X(106) VALUE SPACES.
001880 01  RPT-STATS-HDR2.
001890     05  FILLER PIC X(26) VALUE 'Action           Number of'.
001900     05  FILLER PIC X(28) VALUE '        Number        Number'.
001910     05  FILLER PIC X(78) VALUE SPACES.
001920 01  RPT-STATS-HDR3.
001930     05  FILLER PIC X(26) VALUE 'Type              Requests'.
001940     05  FILLER PIC X(28) VALUE '     Processed      Rejected'.
001950     05  FILLER PIC X(78) VALUE SPACES.
001960 01  RPT-STATS-DETAIL.
001970     05  RPT-ACTN            PIC X(10).
001980     05  FILLER              PIC X(04) VALUE SPACES.
001990     05  RPT-NUM-REQ         PIC ZZZ,ZZ9.
002000     05  FILLER              PIC X(06) VALUE SPACES.
002010     05  RPT-NUM-PROC        PIC ZZZ,ZZ9.
002020     05  FILLER              PIC X(06) VALUE SPACES.
002030     05  RPT-NUM-REJ         PIC ZZZ,ZZ9.
002040     05  FILLER              PIC X(85) VALUE SPACES.
002050*
002060****************************************************************
002070 PROCEDURE DIVISION.
002080****************************************************************
002090*
002100 000-MAIN-PROCESS.
002110     PERFORM 900-GET-CURRENT-DATE.
002120     PERFORM 700-OPEN-FILES.
002130     PERFORM 705-INIT-REPORT.
002140     PERFORM 710-READ-ACTION-FILE.
002150     PERFORM 100-PROCESS-ACTION
002160             UNTIL ACTION-FILE-AT-EOF.
002170     PERFORM 850-REPORT-ACTION-STATS.
002180     PERFORM 790-CLOSE-FILES.
002190     GOBACK.
002200*
002210 100-PROCESS-ACTION.
002220     MOVE SPACES TO WS-REJECT-REASON.
002230     MOVE 'N'     TO WS-ACTION-OK.
002240     MOVE UACT-TARGET-USER-ID TO WS-REPORT-ID.
002250     MOVE UACT-TYPE           TO WS-REPORT-TYPE.
002260     EVALUATE TRUE
002270        WHEN UACT-IS-REGISTER
002280            ADD 1 TO NUM-REGISTER-REQUESTS
002290            PERFORM 300-PROCESS-REGISTER-TRAN
002300        WHEN UACT-IS-LOGIN
002310            ADD 1 TO NUM-LOGIN-REQUESTS
002320            PERFORM 310-PROCESS-LOGIN-TRAN
002330        WHEN UACT-IS-UPDATE
002340            ADD 1 TO NUM-UPDATE-REQUESTS
002350            PERFORM 320-PROCESS-UPDATE-TRAN
002360        WHEN UACT-IS-DISABLE
002370            ADD 1 TO NUM-DISABLE-REQUESTS
002380            PERFORM 330-PROCESS-DISABLE-TRAN
002390        WHEN UACT-IS-ENABLE
002400            ADD 1 TO NUM-ENABLE-REQUESTS
002410            PERFORM 340-PROCESS-ENABLE-TRAN
002420        WHEN OTHER
002430            MOVE 'UNRECOGNIZED ACTION TYPE ON ACTION FILE'
002440                TO WS-REJECT-REASON
002450     END-EVALUATE.
002460     PERFORM 830-REPORT-ACTION-LINE.
002470     PERFORM 710-READ-ACTION-FILE.
002480*
002490****************************************************************
002500*    REGISTER - NEW USER, USERNAME MUST BE UNIQUE
002510****************************************************************
002520 300-PROCESS-REGISTER-TRAN.
002530     MOVE UACT-USERNAME-IN TO WS-SWEEP-NAME.
002540     PERFORM 305-FIND-USER-BY-NAME.
002550     IF WS-RECORD-FOUND
002560         MOVE 'USERNAME ALREADY IN USE' TO WS-REJECT-REASON
002570     ELSE
002580         ADD 1 TO WS-USER-HIGH-KEY
002590         MOVE WS-USER-HIGH-KEY  TO WS-USER-RELKEY
002600         MOVE WS-USER-HIGH-KEY  TO USER-ID
002610         MOVE UACT-USERNAME-IN       TO USER-USERNAME
002620         MOVE UACT-PASSWORD-HASH-IN  TO USER-PASSWORD-HASH
002630         MOVE UACT-NICKNAME-IN       TO USER-NICKNAME
002640         MOVE UACT-AVATAR-IN         TO USER-AVATAR-URL
002650         SET  USER-ROLE-IS-USER      TO TRUE
002660         SET  USER-IS-ACTIVE         TO TRUE
002670         MOVE WS-RUN-CCYYMMDD        TO USER-CREATED-AT
002680         MOVE WS-RUN-CCYYMMDD        TO USER-UPDATED-AT
002690         WRITE USR-MASTER-RECORD
002700         MOVE USER-ID TO WS-REPORT-ID
002710         ADD 1 TO NUM-REGISTER-PROCESSED
002720         MOVE 'Y' TO WS-ACTION-OK
002730     END-IF.
002740*
002750 305-FIND-USER-BY-NAME.
002760     MOVE 'N' TO WS-FOUND-SW.
002770     IF WS-USER-HIGH-KEY > 0
002780         PERFORM 306-TEST-USER-FOR-NAME-MATCH
002790             VARYING WS-SWEEP-KEY FROM 1 BY 1
002800             UNTIL WS-SWEEP-KEY > WS-USER-HIGH-KEY
002810                OR WS-RECORD-FOUND
002820     END-IF.
002830*
002840 306-TEST-USER-FOR-NAME-MATCH.
002850     MOVE WS-SWEEP-KEY TO WS-USER-RELKEY.
002860     READ USER-FILE
002870         INVALID KEY CONTINUE
002880     END-READ.
002890     IF WS-USERFILE-STATUS = '00'
002900         AND USER-USERNAME = WS-SWEEP-NAME
002910         MOVE 'Y' TO WS-FOUND-SW
002920     END-IF.
002930*
002940****************************************************************
002950*    LOGIN - CREDENTIAL AND STATUS CHECK ONLY, NO MASTER UPDATE
002960****************************************************************
002970 310-PROCESS-LOGIN-TRAN.
002980     MOVE UACT-USERNAME-IN TO WS-SWEEP-NAME.
002990     PERFORM 305-FIND-USER-BY-NAME.
003000     IF NOT WS-RECORD-FOUND
003010         MOVE 'INVALID USERNAME OR PASSWORD' TO WS-REJECT-REASON
003020     ELSE
003030         IF USER-PASSWORD-HASH NOT = UACT-PASSWORD-HASH-IN
003040             MOVE 'INVALID USERNAME OR PASSWORD'
003050                 TO WS-REJECT-REASON
003060         ELSE
003070             IF USER-IS-DISABLED
003080                 MOVE 'ACCOUNT DISABLED' TO WS-REJECT-REASON
003090             ELSE
003100                 MOVE USER-ID TO WS-REPORT-ID
003110                 ADD 1 TO NUM-LOGIN-PROCESSED
003120                 MOVE 'Y' TO WS-ACTION-OK
003130             END-IF
003140         END-IF
003150     END-IF.
003160*
003170****************************************************************
003180*    UPDATE - PARTIAL PROFILE UPDATE, BLANK MEANS "UNCHANGED"
003190****************************************************************
003200 320-PROCESS-UPDATE-TRAN.
003210     MOVE UACT-TARGET-USER-ID TO WS-USER-RELKEY.
003220     READ USER-FILE
003230         INVALID KEY
003240            MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
003250     END-READ.
003260     IF WS-USERFILE-STATUS = '00'
003270         IF UACT-NICKNAME-IN NOT = SPACES
003280             MOVE UACT-NICKNAME-IN TO USER-NICKNAME
003290         END-IF
003300         IF UACT-AVATAR-IN NOT = SPACES
003310             MOVE UACT-AVATAR-IN TO USER-AVATAR-URL
003320         END-IF
003330         MOVE WS-RUN-CCYYMMDD TO USER-UPDATED-AT
003340         REWRITE USR-MASTER-RECORD
003350         ADD 1 TO NUM-UPDATE-PROCESSED
003360         MOVE 'Y' TO WS-ACTION-OK
003370     END-IF.
003380*
003390****************************************************************
003400*    DISABLE / ENABLE - ADMIN-DESK ONLY, REJECT A NO-OP
003410****************************************************************
003420 330-PROCESS-DISABLE-TRAN.
003430     MOVE UACT-TARGET-USER-ID TO WS-USER-RELKEY.
003440     READ USER-FILE
003450         INVALID KEY
003460            MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
003470     END-READ.
003480     IF WS-USERFILE-STATUS = '00'
003490         IF USER-IS-DISABLED
003500             MOVE 'USER ALREADY DISABLED' TO WS-REJECT-REASON
003510         ELSE
003520             SET  USER-IS-DISABLED TO TRUE
003530             MOVE WS-RUN-CCYYMMDD  TO USER-UPDATED-AT
003540             REWRITE USR-MASTER-RECORD
003550             ADD 1 TO NUM-DISABLE-PROCESSED
003560             MOVE 'Y' TO WS-ACTION-OK
003570         END-IF
003580     END-IF.
003590*
003600 340-PROCESS-ENABLE-TRAN.
003610     MOVE UACT-TARGET-USER-ID TO WS-USER-RELKEY.
003620     READ USER-FILE
003630         INVALID KEY
003640            MOVE 'USER NOT FOUND' TO WS-REJECT-REASON
003650     END-READ.
003660     IF WS-USERFILE-STATUS = '00'
003670         IF USER-IS-ACTIVE
003680             MOVE 'USER ALREADY ACTIVE' TO WS-REJECT-REASON
003690         ELSE
003700             SET  USER-IS-ACTIVE   TO TRUE
003710             MOVE WS-RUN-CCYYMMDD  TO USER-UPDATED-AT
003720             REWRITE USR-MASTER-RECORD
003730             ADD 1 TO NUM-ENABLE-PROCESSED
003740             MOVE 'Y' TO WS-ACTION-OK
003750         END-IF
003760     END-IF.
003770*
003780****************************************************************
003790*    FILE HANDLING AND REPORT PARAGRAPHS
003800****************************************************************
003810 700-OPEN-FILES.
003820     OPEN INPUT  ACTION-FILE
003830          I-O    USER-FILE
003840          OUTPUT CONTROL-REPORT.
003850     IF WS-ACTFILE-STATUS NOT = '00'
003860         DISPLAY 'ERROR OPENING ACTION FILE. RC: '
003870                 WS-ACTFILE-STATUS
003880         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003890         MOVE 16 TO RETURN-CODE
003900         MOVE 'Y' TO WS-ACTION-EOF
003910     END-IF.
003920     MOVE WS-USERFILE-STATUS TO WS-FILE-STATUS-WORK.
003930     IF WS-FILE-STATUS-WORK-N NOT = 00
003940         DISPLAY 'ERROR OPENING USER MASTER. RC: '
003950                 WS-USERFILE-STATUS
003960         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003970         MOVE 16 TO RETURN-CODE
003980         MOVE 'Y' TO WS-ACTION-EOF
003990     END-IF.
004000     PERFORM 702-SIZE-USER-FILE.
004010*
004020 702-SIZE-USER-FILE.
004030*        ESTABLISH THE CURRENT HIGH KEY ON THE USER MASTER SO A
004040*        NEW REGISTRATION LANDS ON THE NEXT FREE SLOT.
004050     MOVE 0 TO WS-USER-HIGH-KEY.
004060     MOVE 1 TO WS-USER-RELKEY.
004070     PERFORM 703-SIZE-USER-SLOT
004080         UNTIL WS-USERFILE-STATUS NOT = '00'.
004090*
004100 703-SIZE-USER-SLOT.
004110     READ USER-FILE
004120         INVALID KEY MOVE '23' TO WS-USERFILE-STATUS
004130     END-READ.
004140     IF WS-USERFILE-STATUS = '00'
004150         ADD 1 TO WS-USER-HIGH-KEY
004160         ADD 1 TO WS-USER-RELKEY
004170     END-IF.
004180*
004190 705-INIT-REPORT.
004200     MOVE WS-RUN-R-MM   TO RPT-MM.
004210     MOVE WS-RUN-R-DD   TO RPT-DD.
004220     MOVE WS-RUN-R-CCYY TO RPT-CCYY.
004230     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
004240*
004250 710-READ-ACTION-FILE.
004260     READ ACTION-FILE
004270         AT END MOVE 'Y' TO WS-ACTION-EOF
004280     END-READ.
004290     IF NOT ACTION-FILE-AT-EOF
004300         IF WS-ACTFILE-STATUS NOT = '00'
004310             DISPLAY 'ERROR ON ACTION FILE READ. RC: '
004320                     WS-ACTFILE-STATUS
004330             MOVE 'Y' TO WS-ACTION-EOF
004340         END-IF
004350     END-IF.
004360*
004370 790-CLOSE-FILES.
004380     CLOSE ACTION-FILE
004390           USER-FILE
004400           CONTROL-REPORT.
004410*
004420 830-REPORT-ACTION-LINE.
004430     MOVE WS-REPORT-TYPE TO RPT-ACT-TYPE.
004440     MOVE WS-REPORT-ID   TO RPT-ACT-ID.
004450     IF WS-ACTION-OK = 'Y'
004460         MOVE 'POSTED  ' TO RPT-ACT-RESULT
004470         MOVE SPACES     TO RPT-ACT-REASON
004480     ELSE
004490         MOVE 'REJECTED' TO RPT-ACT-RESULT
004500         MOVE WS-REJECT-REASON TO RPT-ACT-REASON
004510     END-IF.
004520     WRITE REPORT-RECORD FROM RPT-ACTION-LINE.
004530*
004540 850-REPORT-ACTION-STATS.
004550     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
004560     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
004570     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
004580*
004590     MOVE 'REGISTER  ' TO RPT-ACTN.
004600     MOVE NUM-REGISTER-REQUESTS  TO RPT-NUM-REQ.
004610     MOVE NUM-REGISTER-PROCESSED TO RPT-NUM-PROC.
004620     COMPUTE RPT-NUM-REJ =
004630                NUM-REGISTER-REQUESTS - NUM-REGISTER-PROCESSED.
004640     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
004650*
004660     MOVE 'LOGIN     ' TO RPT-ACTN.
004670     MOVE NUM-LOGIN-REQUESTS     TO RPT-NUM-REQ.
004680     MOVE NUM-LOGIN-PROCESSED    TO RPT-NUM-PROC.
004690     COMPUTE RPT-NUM-REJ =
004700                NUM-LOGIN-REQUESTS - NUM-LOGIN-PROCESSED.
004710     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
004720*
004730     MOVE 'UPDATE    ' TO RPT-ACTN.
004740     MOVE NUM-UPDATE-REQUESTS    TO RPT-NUM-REQ.
004750     MOVE NUM-UPDATE-PROCESSED   TO RPT-NUM-PROC.
004760     COMPUTE RPT-NUM-REJ =
004770                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
004780     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
004790*
004800     MOVE 'DISABLE   ' TO RPT-ACTN.
004810     MOVE NUM-DISABLE-REQUESTS   TO RPT-NUM-REQ.
004820     MOVE NUM-DISABLE-PROCESSED  TO RPT-NUM-PROC.
004830     COMPUTE RPT-NUM-REJ =
004840                NUM-DISABLE-REQUESTS - NUM-DISABLE-PROCESSED.
004850     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
004860*
004870     MOVE 'ENABLE    ' TO RPT-ACTN.
004880     MOVE NUM-ENABLE-REQUESTS    TO RPT-NUM-REQ.
004890     MOVE NUM-ENABLE-PROCESSED   TO RPT-NUM-PROC.
004900     COMPUTE RPT-NUM-REJ =
004910                NUM-ENABLE-REQUESTS - NUM-ENABLE-PROCESSED.
004920     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
004930*
004940 900-GET-CURRENT-DATE.
004950     ACCEPT CURRENT-DATE-YYMMDD FROM DATE.
004960     ACCEPT CURRENT-TIME        FROM TIME.
004970     IF CURRENT-YY < 50
004980         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YY
004990     ELSE
005000         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YY
005010     END-IF.
005020     MOVE WS-RUN-CCYY TO WS-RUN-R-CCYY.
005030     MOVE CURRENT-MM  TO WS-RUN-R-MM.
005040     MOVE CURRENT-DD  TO WS-RUN-R-DD.
005050     DISPLAY 'MKTUSER STARTED DATE = ' WS-RUN-R-MM '/'
005060            WS-RUN-R-DD '/' WS-RUN-R-CCYY.
005070     DISPLAY '               TIME = ' CURRENT-HOUR ':'
005080            CURRENT-MINUTE ':' CURRENT-SECOND.
