000010****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF THE MARKETPLACE SYSTEMS GROUP
000030* ALL RIGHTS RESERVED
000040****************************************************************
000050* PROGRAM:  MKTPROD
000060*
000070* AUTHOR :  D. W. Stout
000080*
000090* READS THE OVERNIGHT LISTING-MAINTENANCE ACTION FILE AND POSTS
000100* CREATE / UPDATE / DELETE ACTIONS AGAINST THE PRODUCT MASTER.
000110* SHARES PRODMSTR WITH MKTUPDT (WHICH POSTS STOCK/STATUS ON THE
000120* BUY/CANCEL SIDE) BUT RUNS AS ITS OWN STEP - THE TWO ACTION
000130* FILES ARE NEVER INTERLEAVED IN THE SAME RUN.
000140*
000150* ACTION RECORD FORMAT IS DESCRIBED IN COPYBOOK PRDACT.
000160*
000170****************************************************************
000180*
000190*    DATE     BY   TKT        DESCRIPTION
000200*    -------- ---- ---------- ---------------------------------
000210*    02/17/93 DWS  INITIAL RELEASE - CREATE ONLY, SELLER FILED
000220*                  LISTINGS ONE PER NIGHT THROUGH THIS STEP.
000230*    06/09/99 PLK  Y2K-0081   DATE FIELDS WIDENED TO 4-DIGIT
000240*                  CENTURY - SAME WINDOWING RULE AS MKTUPDT.
000250*    09/30/03 MHS  TKT-2617   ADDED UPDATE AND DELETE ACTIONS,
000260*                  FIELD-PRESENT FLAGS FOR PARTIAL UPDATE, AND
000270*                  ADMIN-FLAG HANDLING FOR THE ADMIN-DESK PATH.
000280*    02/11/04 RJM  TKT-2806   DROPPED ABEND-TEST/ABEND-TEST-N -
000290*                  THIS WAS CROSS-POLLINATED FROM THE SAM1/
000300*                  SAM3ABND LAB SCAFFOLDING WHEN THE PROGRAM WAS
000310*                  FIRST CUT OVER TO THE SHOP STANDARD HEADER;
000320*                  WRKSFINL LINEAGE NEVER HAD THE FIELD AND THIS
000330*                  PROGRAM NEVER REFERENCED IT.  ADDED A REAL
000340*                  FILE-STATUS CHECK ON THE PRODUCT MASTER OPEN,
000350*                  WHICH WAS SILENT ON AN I-O OPEN FAILURE
000360*                  BEFORE THIS.  ALSO MOVED THE SCRATCH SWITCHES,
000370*                  KEYS AND COUNTERS BACK TO STANDALONE 77-LEVEL
000380*                  ITEMS TO MATCH HOUSE PRACTICE.
000390****************************************************************
000400 IDENTIFICATION DIVISION.
000410 PROGRAM-ID.     MKTPROD.
000420 AUTHOR.         D. W. STOUT.
000430 INSTALLATION.   MARKETPLACE SYSTEMS GROUP.
000440 DATE-WRITTEN.   02/17/93.
000450 DATE-COMPILED.
000460 SECURITY.       NON-CONFIDENTIAL.
000470*
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-390.
000510 OBJECT-COMPUTER. IBM-390.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM
000540     UPSI-0 ON  STATUS IS WS-EXTENDED-DIAG-SW
000550            OFF STATUS IS WS-NORMAL-DIAG-SW.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590*
000600     SELECT ACTION-FILE ASSIGN TO PRDACTF
000610         ACCESS IS SEQUENTIAL
000620         FILE STATUS  IS WS-ACTFILE-STATUS.
000630*
000640     SELECT PRODUCT-FILE ASSIGN TO PRODMSTR
000650         ORGANIZATION IS RELATIVE
000660         ACCESS MODE  IS DYNAMIC
000670         RELATIVE KEY IS WS-PROD-RELKEY
000680         FILE STATUS  IS WS-PRODFILE-STATUS.
000690*
000700     SELECT CONTROL-REPORT ASSIGN TO PRODRPT
000710         FILE STATUS  IS WS-REPORT-STATUS.
000720*
000730****************************************************************
000740 DATA DIVISION.
000750 FILE SECTION.
000760*
000770 FD  ACTION-FILE
000780     RECORDING MODE IS F.
000790 COPY PRDACT.
000800*
000810 FD  PRODUCT-FILE
000820     RECORDING MODE IS F.
000830 COPY PRDMAST.
000840*
000850 FD  CONTROL-REPORT
000860     RECORDING MODE IS F.
000870 01  REPORT-RECORD               PIC X(80).
000880*
000890****************************************************************
000900 WORKING-STORAGE SECTION.
000910****************************************************************
000920*
000930*        *******************
000940*          scratch switches, status codes and counters -
000950*          standalone 77-level items, house style
000960*        *******************
000970 77  WS-ACTFILE-STATUS           PIC X(02)  VALUE SPACES.
000980 77  WS-PRODFILE-STATUS          PIC X(02)  VALUE SPACES.
000990 77  WS-REPORT-STATUS            PIC X(02)  VALUE SPACES.
001000 77  WS-ACTION-EOF               PIC X(01)  VALUE 'N'.
001010     88  ACTION-FILE-AT-EOF      VALUE 'Y'.
001020 77  WS-ACTION-OK                PIC X(01)  VALUE 'N'.
001030 77  WS-EXTENDED-DIAG-SW         PIC X(01)  VALUE 'N'.
001040 77  WS-NORMAL-DIAG-SW           PIC X(01)  VALUE 'Y'.
001050*
001060 01  SYSTEM-DATE-AND-TIME.
001070     05  CURRENT-DATE-YYMMDD.
001080         10  CURRENT-YY          PIC 9(02).
001090         10  CURRENT-MM          PIC 9(02).
001100         10  CURRENT-DD          PIC 9(02).
001110     05  CURRENT-TIME.
001120         10  CURRENT-HOUR        PIC 9(02).
001130         10  CURRENT-MINUTE      PIC 9(02).
001140         10  CURRENT-SECOND      PIC 9(02).
001150         10  CURRENT-HUNDSEC     PIC 9(02).
001160     05  FILLER                  PIC X(01).
001170*
001180 01  WS-RUN-DATE-FIELDS.
001190     05  WS-RUN-CCYY             PIC 9(04) COMP.
001200     05  WS-RUN-CCYYMMDD         PIC 9(08).
001210     05  WS-RUN-CCYYMMDD-R REDEFINES WS-RUN-CCYYMMDD.
001220         10  WS-RUN-R-CCYY       PIC 9(04).
001230         10  WS-RUN-R-MM         PIC 9(02).
001240         10  WS-RUN-R-DD         PIC 9(02).
001250     05  FILLER                  PIC X(01).
001260*
001270*        *******************
001280*          file-status diagnostic view - reinterprets the
001290*          2-byte status code numerically so the open check
001300*          below can test severity with one compare
001310*        *******************
001320 01  WS-FILE-STATUS-WORK         PIC X(02).
001330 01  WS-FILE-STATUS-WORK-N REDEFINES WS-FILE-STATUS-WORK
001340                                 PIC 99.
001350*
001360 77  WS-PROD-RELKEY              PIC 9(09)  COMP.
001370 77  WS-PROD-HIGH-KEY            PIC 9(09)  COMP-3 VALUE 0.
001380 77  WS-REJECT-REASON            PIC X(40)  VALUE SPACES.
001390 77  WS-REPORT-ID                PIC 9(09)  VALUE 0.
001400 77  WS-REPORT-TYPE              PIC X(08)  VALUE SPACES.
001410*
001420 01  REPORT-TOTALS.
001430     05  NUM-CREATE-REQUESTS     PIC S9(05) COMP-3 VALUE 0.
001440     05  NUM-CREATE-PROCESSED    PIC S9(05) COMP-3 VALUE 0.
001450     05  NUM-UPDATE-REQUESTS     PIC S9(05) COMP-3 VALUE 0.
001460     05  NUM-UPDATE-PROCESSED    PIC S9(05) COMP-3 VALUE 0.
001470     05  NUM-DELETE-REQUESTS     PIC S9(05) COMP-3 VALUE 0.
001480     05  NUM-DELETE-PROCESSED    PIC S9(05) COMP-3 VALUE 0.
001490     05  FILLER                  PIC X(02) VALUE SPACES.
001500*
001510*        *******************
001520*            report lines
001530*        *******************
001540 01  RPT-HEADER1.
001550     05  FILLER                  PIC X(40)
001560              VALUE 'LISTING MAINTENANCE REPORT         DATE: '.
001570     05  RPT-MM                  PIC 99.
001580     05  FILLER                  PIC X VALUE '/'.
001590     05  RPT-DD                  PIC 99.
001600     05  FILLER                  PIC X VALUE '/'.
001610     05  RPT-CCYY                PIC 9(04).
001620     05  FILLER                  PIC X(30) VALUE SPACES.
001630*
001640 01  RPT-ACTION-LINE.
001650     05  RPT-ACT-TYPE            PIC X(08).
001660     05  FILLER                  PIC X(01) VALUE SPACE.
001670     05  RPT-ACT-ID              PIC 9(09).
001680     05  FILLER                  PIC X(01) VALUE SPACE.
001690     05  RPT-ACT-RESULT          PIC X(08).
001700     05  FILLER                  PIC X(01) VALUE SPACE.
001710     05  RPT-ACT-REASON          PIC X(40).
001720     05  FILLER                  PIC X(12) VALUE SPACES.
001730*
001740 01  RPT-STATS-HDR1.
001750     05  FILLER PIC X(26) VALUE 'Action Totals:            '.
001760     05  FILLER PIC X(54) VALUE SPACES.
001770 01  RPT-STATS-HDR2.
001780     05  FILLER PIC X(26) VALUE 'Action           Number of'.
001790     05  FILLER PIC X(28) VALUE '        Number        Number'.
001800     05  FILLER PIC X(26) VALUE SPACES.
001810 01  RPT-STATS-HDR3.
001820     05  FILLER PIC X(26) VALUE 'Type              Requests'.
001830     05  FILLER PIC X(28) VALUE '     Processed      Rejected'.
001840     05  FILLER PIC X(26) VALUE SPACES.
001850 01  RPT-STATS-DETAIL.
001860     05  RPT-ACTN            PIC X(10).
001870     05  FILLER              PIC X(04) VALUE SPACES.
001880     05  RPT-NUM-REQ         PIC ZZZ,ZZ9.
001890     05  FILLER              PIC X(06) VALUE SPACES.
001900     05  RPT-NUM-PROC        PIC ZZZ,ZZ9.
001910     05  FILLER              PIC X(06) VALUE SPACES.
001920     05  RPT-NUM-REJ         PIC ZZZ,ZZ9.
001930     05  FILLER              PIC X(33) VALUE SPACES.
001940*
001950****************************************************************
001960 PROCEDURE DIVISION.
001970****************************************************************
001980*
001990 000-MAIN-PROCESS.
002000     PERFORM 900-GET-CURRENT-DATE.
002010     PERFORM 700-OPEN-FILES.
002020     PERFORM 705-INIT-REPORT.
002030     PERFORM 710-READ-ACTION-FILE.
002040     PERFORM 100-PROCESS-ACTION
002050             UNTIL ACTION-FILE-AT-EOF.
002060     PERFORM 850-REPORT-ACTION-STATS.
002070     PERFORM 790-CLOSE-FILES.
002080     GOBACK.
002090*
002100 100-PROCESS-ACTION.
002110     MOVE SPACES TO WS-REJECT-REASON.
002120     MOVE 'N'     TO WS-ACTION-OK.
002130     MOVE PACT-PRODUCT-ID TO WS-REPORT-ID.
002140     MOVE PACT-TYPE       TO WS-REPORT-TYPE.
002150     EVALUATE TRUE
002160        WHEN PACT-IS-CREATE
002170            ADD 1 TO NUM-CREATE-REQUESTS
002180            PERFORM 400-PROCESS-CREATE-TRAN
002190        WHEN PACT-IS-UPDATE
002200            ADD 1 TO NUM-UPDATE-REQUESTS
002210            PERFORM 410-PROCESS-UPDATE-TRAN
002220        WHEN PACT-IS-DELETE
002230            ADD 1 TO NUM-DELETE-REQUESTS
002240            PERFORM 420-PROCESS-DELETE-TRAN
002250        WHEN OTHER
002260            MOVE 'UNRECOGNIZED ACTION TYPE ON ACTION FILE'
002270                TO WS-REJECT-REASON
002280     END-EVALUATE.
002290     PERFORM 830-REPORT-ACTION-LINE.
002300     PERFORM 710-READ-ACTION-FILE.
002310*
002320****************************************************************
002330*    CREATE - NEW LISTING, ALWAYS STARTS ON_SALE
002340****************************************************************
002350 400-PROCESS-CREATE-TRAN.
002360     ADD 1 TO WS-PROD-HIGH-KEY.
002370     MOVE WS-PROD-HIGH-KEY  TO WS-PROD-RELKEY.
002380     MOVE WS-PROD-HIGH-KEY  TO PROD-ID.
002390     MOVE PACT-ACTOR-ID     TO PROD-SELLER-ID.
002400     MOVE PACT-NAME-IN      TO PROD-NAME.
002410     MOVE PACT-DESC-IN      TO PROD-DESCRIPTION.
002420     MOVE PACT-PRICE-IN     TO PROD-PRICE.
002430     MOVE PACT-IMAGE-IN     TO PROD-IMAGE-URL.
002440     MOVE PACT-CATEGORY-IN  TO PROD-CATEGORY.
002450     MOVE PACT-STOCK-IN     TO PROD-STOCK.
002460     SET  PROD-IS-ON-SALE   TO TRUE.
002470     MOVE WS-RUN-CCYYMMDD   TO PROD-CREATED-AT.
002480     MOVE WS-RUN-CCYYMMDD   TO PROD-UPDATED-AT.
002490     WRITE PRD-MASTER-RECORD.
002500     MOVE PROD-ID TO WS-REPORT-ID.
002510     ADD 1 TO NUM-CREATE-PROCESSED.
002520     MOVE 'Y' TO WS-ACTION-OK.
002530*
002540****************************************************************
002550*    UPDATE - FIELD-BY-FIELD PARTIAL UPDATE, OWNERSHIP AND
002560*    ON_SALE GUARD (OWNERSHIP SKIPPED FOR ADMIN)
002570****************************************************************
002580 410-PROCESS-UPDATE-TRAN.
002590     MOVE PACT-PRODUCT-ID TO WS-PROD-RELKEY.
002600     READ PRODUCT-FILE
002610         INVALID KEY
002620            MOVE 'COMMODITY NOT FOUND' TO WS-REJECT-REASON
002630     END-READ.
002640     IF WS-PRODFILE-STATUS = '00'
002650         IF PACT-NOT-ADMIN AND PROD-SELLER-ID NOT = PACT-ACTOR-ID
002660             MOVE 'NOT AUTHORIZED' TO WS-REJECT-REASON
002670         ELSE
002680             IF NOT PROD-IS-ON-SALE
002690                 MOVE 'LISTING NOT ON SALE' TO WS-REJECT-REASON
002700             ELSE
002710                 PERFORM 415-APPLY-PRESENT-FIELDS
002720                 MOVE WS-RUN-CCYYMMDD TO PROD-UPDATED-AT
002730                 REWRITE PRD-MASTER-RECORD
002740                 ADD 1 TO NUM-UPDATE-PROCESSED
002750                 MOVE 'Y' TO WS-ACTION-OK
002760             END-IF
002770         END-IF
002780     END-IF.
002790*
002800 415-APPLY-PRESENT-FIELDS.
002810     IF PACT-NAME-PRESENT = 'Y'
002820         MOVE PACT-NAME-IN TO PROD-NAME
002830     END-IF.
002840     IF PACT-DESC-PRESENT = 'Y'
002850         MOVE PACT-DESC-IN TO PROD-DESCRIPTION
002860     END-IF.
002870     IF PACT-PRICE-PRESENT = 'Y'
002880         MOVE PACT-PRICE-IN TO PROD-PRICE
002890     END-IF.
002900     IF PACT-IMAGE-PRESENT = 'Y'
002910         MOVE PACT-IMAGE-IN TO PROD-IMAGE-URL
002920     END-IF.
002930     IF PACT-CATEGORY-PRESENT = 'Y'
002940         MOVE PACT-CATEGORY-IN TO PROD-CATEGORY
002950     END-IF.
002960     IF PACT-STOCK-PRESENT = 'Y'
002970         MOVE PACT-STOCK-IN TO PROD-STOCK
002980     END-IF.
002990*
003000****************************************************************
003010*    DELETE - SOFT DELETE, RECORD RETAINED, OWNERSHIP AND
003020*    ON_SALE GUARD APPLY EVEN FOR THE ADMIN PATH (TKT-2617)
003030****************************************************************
003040 420-PROCESS-DELETE-TRAN.
003050     MOVE PACT-PRODUCT-ID TO WS-PROD-RELKEY.
003060     READ PRODUCT-FILE
003070         INVALID KEY
003080            MOVE 'COMMODITY NOT FOUND' TO WS-REJECT-REASON
003090     END-READ.
003100     IF WS-PRODFILE-STATUS = '00'
003110         IF PACT-NOT-ADMIN AND PROD-SELLER-ID NOT = PACT-ACTOR-ID
003120             MOVE 'NOT AUTHORIZED' TO WS-REJECT-REASON
003130         ELSE
003140             IF NOT PROD-IS-ON-SALE
003150                 MOVE 'LISTING NOT ON SALE' TO WS-REJECT-REASON
003160             ELSE
003170                 SET  PROD-IS-DELETED  TO TRUE
003180                 MOVE WS-RUN-CCYYMMDD TO PROD-UPDATED-AT
003190                 REWRITE PRD-MASTER-RECORD
003200                 ADD 1 TO NUM-DELETE-PROCESSED
003210                 MOVE 'Y' TO WS-ACTION-OK
003220             END-IF
003230         END-IF
003240     END-IF.
003250*
003260****************************************************************
003270*    FILE HANDLING AND REPORT PARAGRAPHS
003280****************************************************************
003290 700-OPEN-FILES.
003300     OPEN INPUT  ACTION-FILE
003310          I-O    PRODUCT-FILE
003320          OUTPUT CONTROL-REPORT.
003330     IF WS-ACTFILE-STATUS NOT = '00'
003340         DISPLAY 'ERROR OPENING ACTION FILE. RC: '
003350                 WS-ACTFILE-STATUS
003360         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003370         MOVE 16 TO RETURN-CODE
003380         MOVE 'Y' TO WS-ACTION-EOF
003390     END-IF.
003400     MOVE WS-PRODFILE-STATUS TO WS-FILE-STATUS-WORK.
003410     IF WS-FILE-STATUS-WORK-N NOT = 00
003420         DISPLAY 'ERROR OPENING PRODUCT MASTER. RC: '
003430                 WS-PRODFILE-STATUS
003440         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
003450         MOVE 16 TO RETURN-CODE
003460         MOVE 'Y' TO WS-ACTION-EOF
003470     END-IF.
003480     PERFORM 702-SIZE-PRODUCT-FILE.
003490*
003500 702-SIZE-PRODUCT-FILE.
003510*        ESTABLISH THE CURRENT HIGH KEY ON THE PRODUCT MASTER SO
003520*        A NEW LISTING LANDS ON THE NEXT FREE SLOT.
003530     MOVE 0 TO WS-PROD-HIGH-KEY.
003540     MOVE 1 TO WS-PROD-RELKEY.
003550     PERFORM 703-SIZE-PRODUCT-SLOT
003560         UNTIL WS-PRODFILE-STATUS NOT = '00'.
003570*
003580 703-SIZE-PRODUCT-SLOT.
003590     READ PRODUCT-FILE
003600         INVALID KEY MOVE '23' TO WS-PRODFILE-STATUS
003610     END-READ.
003620     IF WS-PRODFILE-STATUS = '00'
003630         ADD 1 TO WS-PROD-HIGH-KEY
003640         ADD 1 TO WS-PROD-RELKEY
003650     END-IF.
003660*
003670 705-INIT-REPORT.
003680     MOVE WS-RUN-R-MM   TO RPT-MM.
003690     MOVE WS-RUN-R-DD   TO RPT-DD.
003700     MOVE WS-RUN-R-CCYY TO RPT-CCYY.
003710     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
003720*
003730 710-READ-ACTION-FILE.
003740     READ ACTION-FILE
003750         AT END MOVE 'Y' TO WS-ACTION-EOF
003760     END-READ.
003770     IF NOT ACTION-FILE-AT-EOF
003780         IF WS-ACTFILE-STATUS NOT = '00'
003790             DISPLAY 'ERROR ON ACTION FILE READ. RC: '
003800                     WS-ACTFILE-STATUS
003810             MOVE 'Y' TO WS-ACTION-EOF
003820         END-IF
003830     END-IF.
003840*
003850 790-CLOSE-FILES.
003860     CLOSE ACTION-FILE
003870           PRODUCT-FILE
003880           CONTROL-REPORT.
003890*
003900 830-REPORT-ACTION-LINE.
003910     MOVE WS-REPORT-TYPE TO RPT-ACT-TYPE.
003920     MOVE WS-REPORT-ID   TO RPT-ACT-ID.
003930     IF WS-ACTION-OK = 'Y'
003940         MOVE 'POSTED  ' TO RPT-ACT-RESULT
003950         MOVE SPACES     TO RPT-ACT-REASON
003960     ELSE
003970         MOVE 'REJECTED' TO RPT-ACT-RESULT
003980         MOVE WS-REJECT-REASON TO RPT-ACT-REASON
003990     END-IF.
004000     WRITE REPORT-RECORD FROM RPT-ACTION-LINE.
004010*
004020 850-REPORT-ACTION-STATS.
004030     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.
004040     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.
004050     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.
004060*
004070     MOVE 'CREATE    ' TO RPT-ACTN.
004080     MOVE NUM-CREATE-REQUESTS  TO RPT-NUM-REQ.
004090     MOVE NUM-CREATE-PROCESSED TO RPT-NUM-PROC.
004100     COMPUTE RPT-NUM-REJ =
004110                NUM-CREATE-REQUESTS - NUM-CREATE-PROCESSED.
004120     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
004130*
004140     MOVE 'UPDATE    ' TO RPT-ACTN.
004150     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-REQ.
004160     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-PROC.
004170     COMPUTE RPT-NUM-REJ =
004180                NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
004190     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
004200*
004210     MOVE 'DELETE    ' TO RPT-ACTN.
004220     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.
004230     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.
004240     COMPUTE RPT-NUM-REJ =
004250                NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
004260     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.
004270*
004280 900-GET-CURRENT-DATE.
004290     ACCEPT CURRENT-DATE-YYMMDD FROM DATE.
004300     ACCEPT CURRENT-TIME        FROM TIME.
004310     IF CURRENT-YY < 50
004320         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YY
004330     ELSE
004340         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YY
004350     END-IF.
004360     MOVE WS-RUN-CCYY TO WS-RUN-R-CCYY.
004370     MOVE CURRENT-MM  TO WS-RUN-R-MM.
004380     MOVE CURRENT-DD  TO WS-RUN-R-DD.
004390     DISPLAY 'MKTPROD STARTED DATE = ' WS-RUN-R-MM '/'
004400            WS-RUN-R-DD '/' WS-RUN-R-CCYY.
004410     DISPLAY '               TIME = ' CURRENT-HOUR ':'
004420            CURRENT-MINUTE ':' CURRENT-SECOND.
