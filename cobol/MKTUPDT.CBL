000010****************************************************************
000020* LICENSED MATERIALS - PROPERTY OF THE MARKETPLACE SYSTEMS GROUP
000030* ALL RIGHTS RESERVED
000040****************************************************************
000050* PROGRAM:  MKTUPDT
000060*
000070* AUTHOR :  R. J. Marsh
000080*
000090* READS THE NIGHTLY ORDER-DESK ACTION FILE AND POSTS EACH
000100* ACTION (CREATE / SHIP / RECV / CANCEL / REVIEW) AGAINST THE
000110* PRODUCT, ORDER AND REVIEW MASTERS.  THIS IS THE BATCH
000120* EQUIVALENT OF THE ORDER DESK'S ON-LINE BUY/SHIP/RECEIVE/
000130* CANCEL/REVIEW COUNTER - ONE ACTION RECORD PER COUNTER
000140* TRANSACTION, POSTED IN FILE ORDER, NO RESEQUENCING.
000150*
000160* ACTION RECORD FORMAT IS DESCRIBED IN COPYBOOK ORDACT.
000170*
000180****************************************************************
000190*
000200*    DATE     BY   TKT        DESCRIPTION
000210*    -------- ---- ---------- ---------------------------------
000220*    01/11/90 RJM  INITIAL RELEASE - CREATE/SHIP/RECV/CANCEL
000230*                  AGAINST SORTED SEQUENTIAL MASTERS
000240*    05/30/94 DWS  TKT-1402   ORDER FILE CONVERTED FROM SORTED
000250*                  SEQUENTIAL TO RELATIVE - NO ISAM HANDLER ON
000260*                  THIS BOX, RELATIVE KEY = ORD-ID GIVES US
000270*                  DIRECT ACCESS WITHOUT ONE.  ADDED IDEMPOTENT
000280*                  CREATE RE-READ.
000290*    07/18/95 DWS  TKT-1640   ADDED REVIEW ACTION AND REVIEW
000300*                  MASTER FILE.  PRODUCT AND REVIEW FILES BOTH
000310*                  MOVED TO RELATIVE ORGANIZATION TO MATCH.
000320*    06/09/99 PLK  Y2K-0081   DATE FIELDS WIDENED TO 4-DIGIT
000330*                  CENTURY.  WINDOWED THE ACCEPT FROM DATE
000340*                  RESULT (YY < 50 = 20XX, ELSE 19XX) SINCE WE
000350*                  ARE NOT YET ON A COMPILER WITH A 4-DIGIT
000360*                  ACCEPT.  TESTED THROUGH 2030.
000370*    09/30/03 MHS  TKT-2617   ADDED ACT-ADMIN-FLAG HANDLING SO
000380*                  ADMIN-DESK CORRECTIONS (NO OWNERSHIP CHECK,
000390*                  SHIPPED-TO-CANCELED ALLOWED) RUN THROUGH THE
000400*                  SAME ACTION FILE AND REPORT AS NORMAL BUYER/
000410*                  SELLER ACTIONS.
000420****************************************************************
000430 IDENTIFICATION DIVISION.
000440 PROGRAM-ID.     MKTUPDT.
000450 AUTHOR.         R. J. MARSH.
000460 INSTALLATION.   MARKETPLACE SYSTEMS GROUP.
000470 DATE-WRITTEN.   01/11/90.
000480 DATE-COMPILED.
000490 SECURITY.       NON-CONFIDENTIAL.
000500*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER. IBM-390.
000540 OBJECT-COMPUTER. IBM-390.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 ON  STATUS IS WS-EXTENDED-DIAG-SW
000580            OFF STATUS IS WS-NORMAL-DIAG-SW
000590     CLASS VALID-RATING-DIGIT IS '1' '2' '3' '4' '5'.
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*
000640     SELECT ACTION-FILE ASSIGN TO ORDACTF
000650         ORGANIZATION IS SEQUENTIAL
000660         ACCESS MODE  IS SEQUENTIAL
000670         FILE STATUS  IS WS-ACTFILE-STATUS.
000680*
000690     SELECT PRODUCT-FILE ASSIGN TO PRODMSTR
000700         ORGANIZATION IS RELATIVE
000710         ACCESS MODE  IS DYNAMIC
000720         RELATIVE KEY IS WS-PROD-RELKEY
000730         FILE STATUS  IS WS-PRODFILE-STATUS.
000740*
000750     SELECT ORDER-FILE ASSIGN TO ORDRMSTR
000760         ORGANIZATION IS RELATIVE
000770         ACCESS MODE  IS DYNAMIC
000780         RELATIVE KEY IS WS-ORDER-RELKEY
000790         FILE STATUS  IS WS-ORDRFILE-STATUS.
000800*
000810     SELECT REVIEW-FILE ASSIGN TO REVWMSTR
000820         ORGANIZATION IS RELATIVE
000830         ACCESS MODE  IS DYNAMIC
000840         RELATIVE KEY IS WS-REVW-RELKEY
000850         FILE STATUS  IS WS-REVWFILE-STATUS.
000860*
000870     SELECT CONTROL-REPORT ASSIGN TO ORDRPT
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS  IS WS-REPORT-STATUS.
000900*
000910****************************************************************
000920 DATA DIVISION.
000930 FILE SECTION.
000940*
000950 FD  ACTION-FILE
000960     RECORDING MODE IS F.
000970 COPY ORDACT.
000980*
000990 FD  PRODUCT-FILE
001000     RECORDING MODE IS F.
001010 COPY PRDMAST.
001020*
001030 FD  ORDER-FILE
001040     RECORDING MODE IS F.
001050 COPY ORDMAST.
001060*
001070 FD  REVIEW-FILE
001080     RECORDING MODE IS F.
001090 COPY REVMAST.
001100*
001110 FD  CONTROL-REPORT
001120     RECORDING MODE IS F.
001130 01  REPORT-RECORD               PIC X(80).
001140*
001150****************************************************************
001160 WORKING-STORAGE SECTION.
001170****************************************************************
001180*
001190 01  SYSTEM-DATE-AND-TIME.
001200     05  CURRENT-DATE-YYMMDD.
001210         10  CURRENT-YY          PIC 9(02).
001220         10  CURRENT-MM          PIC 9(02).
001230         10  CURRENT-DD          PIC 9(02).
001240     05  CURRENT-TIME.
001250         10  CURRENT-HOUR        PIC 9(02).
001260         10  CURRENT-MINUTE      PIC 9(02).
001270         10  CURRENT-SECOND      PIC 9(02).
001280         10  CURRENT-HUNDSEC     PIC 9(02).
001285     05  FILLER                  PIC X(01).
001290*
001300 01  WS-RUN-DATE-FIELDS.
001310     05  WS-RUN-CCYY             PIC 9(04) COMP.
001320     05  WS-RUN-CCYYMMDD         PIC 9(08).
001330     05  WS-RUN-CCYYMMDD-R REDEFINES WS-RUN-CCYYMMDD.
001340         10  WS-RUN-R-CCYY       PIC 9(04).
001350         10  WS-RUN-R-MM         PIC 9(02).
001360         10  WS-RUN-R-DD         PIC 9(02).
001365     05  FILLER                  PIC X(01).
001370*
001380 01  WS-FILE-STATUS-FIELDS.
001390     05  WS-ACTFILE-STATUS       PIC X(02)  VALUE SPACES.
001400     05  WS-PRODFILE-STATUS      PIC X(02)  VALUE SPACES.
001410     05  WS-ORDRFILE-STATUS      PIC X(02)  VALUE SPACES.
001420     05  WS-REVWFILE-STATUS      PIC X(02)  VALUE SPACES.
001430     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.
001435     05  FILLER                  PIC X(02) VALUE SPACES.
001440*
001450 01  WS-SWITCHES.
001460     05  WS-ACTION-EOF           PIC X(01)  VALUE 'N'.
001470         88  ACTION-FILE-AT-EOF  VALUE 'Y'.
001480     05  WS-ACTION-OK            PIC X(01)  VALUE 'N'.
001490         88  ACTION-WAS-POSTED   VALUE 'Y'.
001500     05  WS-EXTENDED-DIAG-SW     PIC X(01)  VALUE 'N'.
001510     05  WS-NORMAL-DIAG-SW       PIC X(01)  VALUE 'Y'.
001520     05  WS-FOUND-SW             PIC X(01)  VALUE 'N'.
001530         88  WS-RECORD-FOUND     VALUE 'Y'.
001540     05  WS-ROLE-CODE            PIC X(06)  VALUE SPACES.
001550         88  WS-ROLE-IS-BUYER    VALUE 'BUYER '.
001560         88  WS-ROLE-IS-SELLER   VALUE 'SELLER'.
001565     05  FILLER                  PIC X(02) VALUE SPACES.
001570*
001580 01  WS-RELATIVE-KEY-FIELDS.
001590     05  WS-PROD-RELKEY          PIC 9(09) COMP.
001600     05  WS-ORDER-RELKEY         PIC 9(09) COMP.
001610     05  WS-REVW-RELKEY          PIC 9(09) COMP.
001620     05  WS-SWEEP-KEY            PIC 9(09) COMP.
001625     05  FILLER                  PIC X(02) VALUE SPACES.
001630*
001640 01  WS-HIGH-KEY-COUNTERS.
001650     05  WS-ORDER-HIGH-KEY       PIC 9(09) COMP-3 VALUE 0.
001660     05  WS-REVIEW-HIGH-KEY      PIC 9(09) COMP-3 VALUE 0.
001665     05  FILLER                  PIC X(02) VALUE SPACES.
001670*
001680 01  WS-WORK-FIELDS.
001690     05  WS-REJECT-REASON        PIC X(52)  VALUE SPACES.
001700     05  WS-REPORT-ID            PIC 9(09)  VALUE 0.
001710     05  WS-REPORT-TYPE          PIC X(06)  VALUE SPACES.
001715     05  FILLER                  PIC X(02) VALUE SPACES.
001720*
001730 01  WS-CONTROL-TOTALS.
001740     05  ORDERS-CREATED-CTR          PIC 9(05) COMP-3 VALUE 0.
001750     05  ORDERS-SHIPPED-CTR          PIC 9(05) COMP-3 VALUE 0.
001760     05  ORDERS-RECEIVED-CTR         PIC 9(05) COMP-3 VALUE 0.
001770     05  ORDERS-CANCELED-CTR         PIC 9(05) COMP-3 VALUE 0.
001780     05  ORDERS-CANCELED-BUYER-CTR   PIC 9(05) COMP-3 VALUE 0.
001790     05  ORDERS-CANCELED-SELLER-CTR  PIC 9(05) COMP-3 VALUE 0.
001800     05  STOCK-UNITS-SOLD-CTR        PIC 9(05) COMP-3 VALUE 0.
001810     05  REVIEWS-CREATED-CTR         PIC 9(05) COMP-3 VALUE 0.
001820     05  ACTIONS-REJECTED-CTR        PIC 9(05) COMP-3 VALUE 0.
001825     05  FILLER                      PIC X(02) VALUE SPACES.
001830*
001840*        *******************
001850*            report lines
001860*        *******************
001870 01  RPT-HEADER1.
001880     05  FILLER                  PIC X(40)
001890              VALUE 'ORDER DESK CONTROL REPORT          DATE: '.
001900     05  RPT-MM                  PIC 99.
001910     05  FILLER                  PIC X VALUE '/'.
001920     05  RPT-DD                  PIC 99.
001930     05  FILLER                  PIC X VALUE '/'.
001940     05  RPT-CCYY                PIC 9(04).
001950     05  FILLER                  PIC X(20) VALUE SPACES.
001960*
001970 01  RPT-ACTION-LINE.
001980     05  RPT-ACT-TYPE            PIC X(06).
001990     05  FILLER                  PIC X(01) VALUE SPACE.
002000     05  RPT-ACT-ID              PIC 9(09).
002010     05  FILLER                  PIC X(01) VALUE SPACE.
002020     05  RPT-ACT-RESULT          PIC X(08).
002030     05  FILLER                  PIC X(01) VALUE SPACE.
002040     05  RPT-ACT-REASON          PIC X(52).
002050     05  FILLER                  PIC X(02) VALUE SPACES.
002060*
002070 01  RPT-TOTAL-LINE.
002080     05  RPT-TOTAL-LABEL         PIC X(25).
002090     05  RPT-TOTAL-VALUE         PIC ZZZZ9.
002100     05  FILLER                  PIC X(50) VALUE SPACES.
002110*
002120****************************************************************
002130 PROCEDURE DIVISION.
002140****************************************************************
002150*
002160 000-MAIN-PROCESS.
002170     PERFORM 900-GET-CURRENT-DATE.
002180     PERFORM 700-OPEN-FILES.
002190     PERFORM 705-INIT-REPORT.
002200     PERFORM 710-READ-ACTION-FILE.
002210     PERFORM 100-PROCESS-ACTION
002220             UNTIL ACTION-FILE-AT-EOF.
002230     PERFORM 850-REPORT-CONTROL-TOTALS.
002240     PERFORM 790-CLOSE-FILES.
002250     GOBACK.
002260*
002270 100-PROCESS-ACTION.
002280     MOVE SPACES TO WS-REJECT-REASON.
002290     MOVE 'N'     TO WS-ACTION-OK.
002300     MOVE ACT-ORDER-ID TO WS-REPORT-ID.
002310     MOVE ACT-TYPE     TO WS-REPORT-TYPE.
002320     EVALUATE TRUE
002330        WHEN ACT-IS-CREATE
002340            PERFORM 200-PROCESS-CREATE-TRAN
002350        WHEN ACT-IS-SHIP
002360            PERFORM 210-PROCESS-SHIP-TRAN
002370        WHEN ACT-IS-RECV
002380            PERFORM 220-PROCESS-RECV-TRAN
002390        WHEN ACT-IS-CANCEL
002400            PERFORM 230-PROCESS-CANCEL-TRAN
002410        WHEN ACT-IS-REVIEW
002420            PERFORM 240-PROCESS-REVIEW-TRAN
002430        WHEN OTHER
002440            MOVE 'UNRECOGNIZED ACTION TYPE ON ACTION FILE'
002450                TO WS-REJECT-REASON
002460     END-EVALUATE.
002470     IF WS-ACTION-OK NOT = 'Y'
002480         ADD 1 TO ACTIONS-REJECTED-CTR
002490     END-IF.
002500     PERFORM 830-REPORT-ACTION-LINE.
002510     PERFORM 710-READ-ACTION-FILE.
002520*
002530****************************************************************
002540*    CREATE - ORDER CREATION / IDEMPOTENCY CHECK
002550****************************************************************
002560 200-PROCESS-CREATE-TRAN.
002570     PERFORM 205-FIND-IDEMPOTENT-ORDER.
002580     IF WS-RECORD-FOUND
002590         MOVE ORD-ID TO WS-REPORT-ID
002600         MOVE 'Y'    TO WS-ACTION-OK
002610     ELSE
002620         MOVE ACT-PRODUCT-ID TO WS-PROD-RELKEY
002630         READ PRODUCT-FILE
002640             INVALID KEY
002650                MOVE 'COMMODITY NOT FOUND' TO WS-REJECT-REASON
002660         END-READ
002670         IF WS-PRODFILE-STATUS = '00'
002680             IF PROD-SELLER-ID = ACT-ACTOR-ID
002690                 MOVE 'CANNOT BUY OWN LISTING' TO WS-REJECT-REASON
002700             ELSE
002710                 IF PROD-IS-ON-SALE AND PROD-STOCK > 0
002720                     SUBTRACT 1 FROM PROD-STOCK
002730                     IF PROD-STOCK = 0
002740                         SET PROD-IS-SOLD TO TRUE
002750                     END-IF
002760                     MOVE WS-RUN-CCYYMMDD TO PROD-UPDATED-AT
002770                     REWRITE PRD-MASTER-RECORD
002780                     PERFORM 250-WRITE-NEW-ORDER
002790                     MOVE ORD-ID TO WS-REPORT-ID
002800                     ADD 1 TO ORDERS-CREATED-CTR
002810                     ADD 1 TO STOCK-UNITS-SOLD-CTR
002820                     MOVE 'Y' TO WS-ACTION-OK
002830                 ELSE
002840                     MOVE 'INSUFFICIENT STOCK OR NOT PURCHASABLE'
002850                         TO WS-REJECT-REASON
002860                 END-IF
002870             END-IF
002880         END-IF
002890     END-IF.
002900*
002910 205-FIND-IDEMPOTENT-ORDER.
002920     MOVE 'N' TO WS-FOUND-SW.
002930     IF WS-ORDER-HIGH-KEY > 0
002940         PERFORM 206-TEST-ORDER-FOR-IDEM-MATCH
002941             VARYING WS-SWEEP-KEY FROM 1 BY 1
002942             UNTIL WS-SWEEP-KEY > WS-ORDER-HIGH-KEY
002943                OR WS-RECORD-FOUND
003080     END-IF.
003085*
003086 206-TEST-ORDER-FOR-IDEM-MATCH.
003087     MOVE WS-SWEEP-KEY TO WS-ORDER-RELKEY.
003088     READ ORDER-FILE
003089         INVALID KEY CONTINUE
003090     END-READ.
003091     IF WS-ORDRFILE-STATUS = '00'
003092         AND ORD-BUYER-ID = ACT-ACTOR-ID
003093         AND ORD-IDEM-KEY = ACT-IDEM-KEY
003094         AND NOT ORD-IS-CANCELED
003095         MOVE 'Y' TO WS-FOUND-SW
003096     END-IF.
003097*
003100 250-WRITE-NEW-ORDER.
003110     ADD 1 TO WS-ORDER-HIGH-KEY.
003120     MOVE WS-ORDER-HIGH-KEY TO WS-ORDER-RELKEY.
003130     MOVE WS-ORDER-HIGH-KEY TO ORD-ID.
003140     MOVE ACT-ACTOR-ID      TO ORD-BUYER-ID.
003150     MOVE PROD-SELLER-ID    TO ORD-SELLER-ID.
003160     MOVE ACT-PRODUCT-ID    TO ORD-PRODUCT-ID.
003170     MOVE PROD-PRICE        TO ORD-PRICE.
003180     SET  ORD-IS-CREATED    TO TRUE.
003190     MOVE ACT-IDEM-KEY      TO ORD-IDEM-KEY.
003200     MOVE SPACES            TO ORD-CANCELED-BY.
003210     MOVE WS-RUN-CCYYMMDD   TO ORD-CREATED-AT.
003220     MOVE WS-RUN-CCYYMMDD   TO ORD-UPDATED-AT.
003230     WRITE ORD-MASTER-RECORD.
003240*
003250****************************************************************
003260*    SHIP - SELLER MARKS ORDER SHIPPED
003270****************************************************************
003280 210-PROCESS-SHIP-TRAN.
003290     MOVE ACT-ORDER-ID TO WS-ORDER-RELKEY.
003300     READ ORDER-FILE
003310         INVALID KEY
003320            MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON
003330     END-READ.
003340     IF WS-ORDRFILE-STATUS = '00'
003350         IF ACT-NOT-ADMIN AND ORD-SELLER-ID NOT = ACT-ACTOR-ID
003360             MOVE 'NOT AUTHORIZED' TO WS-REJECT-REASON
003370         ELSE
003380             IF NOT ORD-IS-CREATED
003390                 MOVE 'STATUS DOES NOT ALLOW SHIP'
003400                     TO WS-REJECT-REASON
003410             ELSE
003420                 IF ORD-IS-CREATED
003430                     SET  ORD-IS-SHIPPED  TO TRUE
003440                     MOVE WS-RUN-CCYYMMDD TO ORD-UPDATED-AT
003450                     REWRITE ORD-MASTER-RECORD
003460                     ADD 1 TO ORDERS-SHIPPED-CTR
003470                     MOVE 'Y' TO WS-ACTION-OK
003480                 ELSE
003490                     MOVE 'STATUS CHANGED, RETRY'
003500                         TO WS-REJECT-REASON
003510                 END-IF
003520             END-IF
003530         END-IF
003540     END-IF.
003550*
003560****************************************************************
003570*    RECV - BUYER CONFIRMS RECEIPT
003580****************************************************************
003590 220-PROCESS-RECV-TRAN.
003600     MOVE ACT-ORDER-ID TO WS-ORDER-RELKEY.
003610     READ ORDER-FILE
003620         INVALID KEY
003630            MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON
003640     END-READ.
003650     IF WS-ORDRFILE-STATUS = '00'
003660         IF ACT-NOT-ADMIN AND ORD-BUYER-ID NOT = ACT-ACTOR-ID
003670             MOVE 'NOT AUTHORIZED' TO WS-REJECT-REASON
003680         ELSE
003690             IF NOT ORD-IS-SHIPPED
003700                 MOVE 'STATUS DOES NOT ALLOW RECEIVE'
003710                     TO WS-REJECT-REASON
003720             ELSE
003730                 IF ORD-IS-SHIPPED
003740                     SET  ORD-IS-RECEIVED TO TRUE
003750                     MOVE WS-RUN-CCYYMMDD TO ORD-UPDATED-AT
003760                     REWRITE ORD-MASTER-RECORD
003770                     ADD 1 TO ORDERS-RECEIVED-CTR
003780                     MOVE 'Y' TO WS-ACTION-OK
003790                 ELSE
003800                     MOVE 'STATUS CHANGED, RETRY'
003810                         TO WS-REJECT-REASON
003820                 END-IF
003830             END-IF
003840         END-IF
003850     END-IF.
003860*
003870****************************************************************
003880*    CANCEL - BUYER OR SELLER CANCELS, ADMIN MAY CANCEL A
003890*    SHIPPED ORDER AS WELL (TKT-2617)
003900****************************************************************
003910 230-PROCESS-CANCEL-TRAN.
003920     MOVE ACT-ORDER-ID TO WS-ORDER-RELKEY.
003930     READ ORDER-FILE
003940         INVALID KEY
003950            MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON
003960     END-READ.
003970     IF WS-ORDRFILE-STATUS = '00'
003980         PERFORM 232-DETERMINE-CANCEL-ROLE
003990         IF WS-REJECT-REASON = SPACES
004000             IF ORD-IS-CREATED
004010                 OR (ACT-IS-ADMIN AND ORD-IS-SHIPPED)
004040                 SET  ORD-IS-CANCELED  TO TRUE
004050                 IF WS-ROLE-IS-BUYER
004060                     SET ORD-CANCELED-BY-BUYER TO TRUE
004070                 ELSE
004080                     SET ORD-CANCELED-BY-SELLER TO TRUE
004090                 END-IF
004100                 MOVE WS-RUN-CCYYMMDD TO ORD-UPDATED-AT
004110                 REWRITE ORD-MASTER-RECORD
004120                 PERFORM 235-RESTORE-PRODUCT-STOCK
004130                 ADD 1 TO ORDERS-CANCELED-CTR
004140                 IF WS-ROLE-IS-BUYER
004150                     ADD 1 TO ORDERS-CANCELED-BUYER-CTR
004160                 ELSE
004170                     ADD 1 TO ORDERS-CANCELED-SELLER-CTR
004180                 END-IF
004190                 MOVE 'Y' TO WS-ACTION-OK
004240             ELSE
004250                 MOVE 'STATUS DOES NOT ALLOW CANCEL'
004260                     TO WS-REJECT-REASON
004270             END-IF
004280         END-IF
004290     END-IF.
004300*
004310 232-DETERMINE-CANCEL-ROLE.
004320     MOVE SPACES TO WS-ROLE-CODE.
004330     IF ACT-ACTOR-ID = ORD-BUYER-ID
004340         MOVE 'BUYER ' TO WS-ROLE-CODE
004350     ELSE
004360         IF ACT-ACTOR-ID = ORD-SELLER-ID
004370             MOVE 'SELLER' TO WS-ROLE-CODE
004380         ELSE
004390             IF ACT-IS-ADMIN
004400*                 ADMIN-DESK CANCEL NOT TIED TO EITHER PARTY -
004410*                 ATTRIBUTE TO SELLER BY SHOP CONVENTION
004420                 MOVE 'SELLER' TO WS-ROLE-CODE
004430             ELSE
004440                 MOVE 'NOT AUTHORIZED' TO WS-REJECT-REASON
004450             END-IF
004460         END-IF
004470     END-IF.
004480*
004490 235-RESTORE-PRODUCT-STOCK.
004500     MOVE ORD-PRODUCT-ID TO WS-PROD-RELKEY.
004510     READ PRODUCT-FILE
004520         INVALID KEY CONTINUE
004530     END-READ.
004540     IF WS-PRODFILE-STATUS = '00'
004550         IF PROD-IS-ON-SALE OR PROD-IS-SOLD
004560             ADD 1 TO PROD-STOCK
004570             SET  PROD-IS-ON-SALE  TO TRUE
004580             MOVE WS-RUN-CCYYMMDD TO PROD-UPDATED-AT
004590             REWRITE PRD-MASTER-RECORD
004600         END-IF
004610     END-IF.
004620*
004630****************************************************************
004640*    REVIEW - BUYER RATES A RECEIVED ORDER
004650****************************************************************
004660 240-PROCESS-REVIEW-TRAN.
004670     MOVE ACT-ORDER-ID TO WS-ORDER-RELKEY.
004680     READ ORDER-FILE
004690         INVALID KEY
004700            MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON
004710     END-READ.
004720     IF WS-ORDRFILE-STATUS = '00'
004730         IF ACT-NOT-ADMIN AND ORD-BUYER-ID NOT = ACT-ACTOR-ID
004740             MOVE 'ONLY THE BUYER MAY REVIEW' TO WS-REJECT-REASON
004750         ELSE
004760             IF NOT ORD-IS-RECEIVED
004770                 MOVE 'MUST CONFIRM RECEIPT FIRST'
004780                     TO WS-REJECT-REASON
004790             ELSE
004800                 PERFORM 245-FIND-EXISTING-REVIEW
004810                 IF WS-RECORD-FOUND
004820                     MOVE 'ALREADY REVIEWED' TO WS-REJECT-REASON
004830                 ELSE
004840                     IF ACT-RATING NOT VALID-RATING-DIGIT
004850                         MOVE 'RATING OUT OF RANGE'
004860                             TO WS-REJECT-REASON
004870                     ELSE
004880                         PERFORM 260-WRITE-NEW-REVIEW
004890                         ADD 1 TO REVIEWS-CREATED-CTR
004900                         IF ORD-IS-RECEIVED
004910                             SET  ORD-IS-REVIEWED  TO TRUE
004920                             MOVE WS-RUN-CCYYMMDD
004930                                 TO ORD-UPDATED-AT
004940                             REWRITE ORD-MASTER-RECORD
004950                         END-IF
004960                         MOVE 'Y' TO WS-ACTION-OK
004970                     END-IF
004980                 END-IF
004990             END-IF
005000         END-IF
005010     END-IF.
005020*
005030 245-FIND-EXISTING-REVIEW.
005040     MOVE 'N' TO WS-FOUND-SW.
005050     IF WS-REVIEW-HIGH-KEY > 0
005060         PERFORM 246-TEST-REVIEW-FOR-ORDER
005061             VARYING WS-SWEEP-KEY FROM 1 BY 1
005062             UNTIL WS-SWEEP-KEY > WS-REVIEW-HIGH-KEY
005063                OR WS-RECORD-FOUND
005180     END-IF.
005185*
005186 246-TEST-REVIEW-FOR-ORDER.
005187     MOVE WS-SWEEP-KEY TO WS-REVW-RELKEY.
005188     READ REVIEW-FILE
005189         INVALID KEY CONTINUE
005190     END-READ.
005191     IF WS-REVWFILE-STATUS = '00'
005192         AND REV-ORDER-ID = ACT-ORDER-ID
005193         MOVE 'Y' TO WS-FOUND-SW
005194     END-IF.
005195*
005200 260-WRITE-NEW-REVIEW.
005210     ADD 1 TO WS-REVIEW-HIGH-KEY.
005220     MOVE WS-REVIEW-HIGH-KEY TO WS-REVW-RELKEY.
005230     MOVE WS-REVIEW-HIGH-KEY TO REV-ID.
005240     MOVE ACT-ORDER-ID       TO REV-ORDER-ID.
005250     MOVE ORD-PRODUCT-ID     TO REV-PRODUCT-ID.
005260     MOVE ORD-BUYER-ID       TO REV-BUYER-ID.
005270     MOVE ORD-SELLER-ID      TO REV-SELLER-ID.
005280     MOVE ACT-RATING         TO REV-RATING.
005290     MOVE ACT-CONTENT        TO REV-CONTENT.
005300     SET  REV-NOT-DELETED    TO TRUE.
005310     MOVE WS-RUN-CCYYMMDD    TO REV-CREATED-AT.
005320     WRITE REV-MASTER-RECORD.
005330*
005340****************************************************************
005350*    FILE HANDLING AND REPORT PARAGRAPHS
005360****************************************************************
005370 700-OPEN-FILES.
005380     OPEN INPUT  ACTION-FILE
005390          I-O    PRODUCT-FILE
005400                 ORDER-FILE
005410                 REVIEW-FILE
005420          OUTPUT CONTROL-REPORT.
005430     IF WS-ACTFILE-STATUS NOT = '00'
005440         DISPLAY 'ERROR OPENING ACTION FILE. RC: '
005450                 WS-ACTFILE-STATUS
005460         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
005470         MOVE 16 TO RETURN-CODE
005480         MOVE 'Y' TO WS-ACTION-EOF
005490     END-IF.
005500     PERFORM 702-SIZE-MASTER-FILES.
005510*
005520 702-SIZE-MASTER-FILES.
005530*        ESTABLISH THE CURRENT HIGH KEY ON EACH RELATIVE MASTER
005540*        SO NEW RECORDS LAND ON THE NEXT FREE SLOT AND THE
005550*        LINEAR SWEEPS IN 205- AND 245- KNOW WHERE TO STOP.
005560     MOVE 0 TO WS-ORDER-HIGH-KEY.
005570     MOVE 1 TO WS-ORDER-RELKEY.
005580     PERFORM 703-SIZE-ORDER-SLOT
005590         UNTIL WS-ORDRFILE-STATUS NOT = '00'.
005670     MOVE 0 TO WS-REVIEW-HIGH-KEY.
005680     MOVE 1 TO WS-REVW-RELKEY.
005690     PERFORM 704-SIZE-REVIEW-SLOT
005695         UNTIL WS-REVWFILE-STATUS NOT = '00'.
005780*
005781 703-SIZE-ORDER-SLOT.
005782     READ ORDER-FILE
005783         INVALID KEY MOVE '23' TO WS-ORDRFILE-STATUS
005784     END-READ.
005785     IF WS-ORDRFILE-STATUS = '00'
005786         ADD 1 TO WS-ORDER-HIGH-KEY
005787         ADD 1 TO WS-ORDER-RELKEY
005788     END-IF.
005789*
005790 704-SIZE-REVIEW-SLOT.
005791     READ REVIEW-FILE
005792         INVALID KEY MOVE '23' TO WS-REVWFILE-STATUS
005793     END-READ.
005794     IF WS-REVWFILE-STATUS = '00'
005795         ADD 1 TO WS-REVIEW-HIGH-KEY
005796         ADD 1 TO WS-REVW-RELKEY
005797     END-IF.
005798*
005799 705-INIT-REPORT.
005800     MOVE WS-RUN-R-MM   TO RPT-MM.
005810     MOVE WS-RUN-R-DD   TO RPT-DD.
005820     MOVE WS-RUN-R-CCYY TO RPT-CCYY.
005830     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.
005840*
005850 710-READ-ACTION-FILE.
005860     READ ACTION-FILE
005870         AT END MOVE 'Y' TO WS-ACTION-EOF
005880     END-READ.
005890     IF NOT ACTION-FILE-AT-EOF
005900         IF WS-ACTFILE-STATUS NOT = '00'
005910             DISPLAY 'ERROR ON ACTION FILE READ. RC: '
005920                     WS-ACTFILE-STATUS
005930             MOVE 'Y' TO WS-ACTION-EOF
005940         END-IF
005950     END-IF.
005960*
005970 790-CLOSE-FILES.
005980     CLOSE ACTION-FILE
005990           PRODUCT-FILE
006000           ORDER-FILE
006010           REVIEW-FILE
006020           CONTROL-REPORT.
006030*
006040 830-REPORT-ACTION-LINE.
006050     MOVE WS-REPORT-TYPE TO RPT-ACT-TYPE.
006060     MOVE WS-REPORT-ID   TO RPT-ACT-ID.
006070     IF WS-ACTION-OK = 'Y'
006080         MOVE 'POSTED  ' TO RPT-ACT-RESULT
006090         MOVE SPACES     TO RPT-ACT-REASON
006100     ELSE
006110         MOVE 'REJECTED' TO RPT-ACT-RESULT
006120         MOVE WS-REJECT-REASON TO RPT-ACT-REASON
006130     END-IF.
006140     WRITE REPORT-RECORD FROM RPT-ACTION-LINE.
006150*
006160 850-REPORT-CONTROL-TOTALS.
006170     MOVE 'ORDERS CREATED ..........' TO RPT-TOTAL-LABEL.
006180     MOVE ORDERS-CREATED-CTR          TO RPT-TOTAL-VALUE.
006190     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE AFTER 2.
006200*
006210     MOVE 'ORDERS SHIPPED ..........' TO RPT-TOTAL-LABEL.
006220     MOVE ORDERS-SHIPPED-CTR          TO RPT-TOTAL-VALUE.
006230     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
006240*
006250     MOVE 'ORDERS RECEIVED .........' TO RPT-TOTAL-LABEL.
006260     MOVE ORDERS-RECEIVED-CTR         TO RPT-TOTAL-VALUE.
006270     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
006280*
006290     MOVE 'ORDERS CANCELED (BUYER) .' TO RPT-TOTAL-LABEL.
006300     MOVE ORDERS-CANCELED-BUYER-CTR   TO RPT-TOTAL-VALUE.
006310     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
006320*
006330     MOVE 'ORDERS CANCELED (SELLER) ' TO RPT-TOTAL-LABEL.
006340     MOVE ORDERS-CANCELED-SELLER-CTR  TO RPT-TOTAL-VALUE.
006350     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
006360*
006370     MOVE 'STOCK UNITS SOLD ........' TO RPT-TOTAL-LABEL.
006380     MOVE STOCK-UNITS-SOLD-CTR        TO RPT-TOTAL-VALUE.
006390     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
006400*
006410     MOVE 'REVIEWS CREATED .........' TO RPT-TOTAL-LABEL.
006420     MOVE REVIEWS-CREATED-CTR         TO RPT-TOTAL-VALUE.
006430     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
006440*
006450     MOVE 'ACTIONS REJECTED ........' TO RPT-TOTAL-LABEL.
006460     MOVE ACTIONS-REJECTED-CTR        TO RPT-TOTAL-VALUE.
006470     WRITE REPORT-RECORD FROM RPT-TOTAL-LINE.
006480*
006490 900-GET-CURRENT-DATE.
006500     ACCEPT CURRENT-DATE-YYMMDD FROM DATE.
006510     ACCEPT CURRENT-TIME        FROM TIME.
006520     IF CURRENT-YY < 50
006530         COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YY
006540     ELSE
006550         COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YY
006560     END-IF.
006570     MOVE WS-RUN-CCYY TO WS-RUN-R-CCYY.
006580     MOVE CURRENT-MM  TO WS-RUN-R-MM.
006590     MOVE CURRENT-DD  TO WS-RUN-R-DD.
006600     DISPLAY 'MKTUPDT STARTED DATE = ' WS-RUN-R-MM '/'
006610            WS-RUN-R-DD '/' WS-RUN-R-CCYY.
006620     DISPLAY '               TIME = ' CURRENT-HOUR ':'
006630            CURRENT-MINUTE ':' CURRENT-SECOND.
