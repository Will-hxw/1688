000100****************************************************************
000200* REVMAST  -  ORDER REVIEW MASTER RECORD LAYOUT                 *
000300*                                                                *
000400* ONE ENTRY PER POSTED REVIEW.  LOADED AS A RELATIVE WORKING    *
000500* COPY, SLOT NUMBER = REV-ID.  UNIQUENESS ON REV-ORDER-ID HAS   *
000600* NO INDEX - MKTUPDT SWEEPS THE FILE LINEARLY COUNTING BOTH     *
000700* LIVE AND SOFT-DELETED ROWS (SEE 245-FIND-EXISTING-REVIEW).    *
000800*                                                                *
000900*    DATE     BY   TKT        DESCRIPTION                       *
001000*    -------- ---- ---------- --------------------------------- *
001100*    07/18/95 DWS  TKT-1640   INITIAL RELEASE                   *
001200*    06/09/99 PLK  Y2K-0081   DATE FIELD WIDENED TO 4-DIGIT YEAR*
001300*    02/02/04 MHS  TKT-2711   ADDED REV-DELETED SOFT-DELETE FLAG*
001400*                             - UNIQUENESS CHECK MUST STILL SEE *
001500*                             DELETED ROWS, DO NOT FILTER THEM  *
001600*                             OUT OF THE SWEEP                  *
001700****************************************************************
001800 01  REV-MASTER-RECORD.
001900     05  REV-ID                      PIC 9(09).
002000     05  REV-ORDER-ID                PIC 9(09).
002100     05  REV-PRODUCT-ID              PIC 9(09).
002200     05  REV-BUYER-ID                PIC 9(09).
002300     05  REV-SELLER-ID               PIC 9(09).
002400     05  REV-RATING                  PIC 9(01).
002500     05  REV-CONTENT                 PIC X(256).
002600     05  REV-DELETED                 PIC X(01).
002700         88  REV-IS-DELETED          VALUE 'Y'.
002800         88  REV-NOT-DELETED         VALUE 'N'.
002900     05  REV-CREATED-AT              PIC 9(08).
003000     05  REV-CREATED-AT-R REDEFINES REV-CREATED-AT.
003100         10  REV-CRE-CCYY            PIC 9(04).
003200         10  REV-CRE-MM              PIC 9(02).
003300         10  REV-CRE-DD              PIC 9(02).
003400     05  FILLER                      PIC X(12).
