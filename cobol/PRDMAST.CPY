000100****************************************************************
000200* PRDMAST  -  PRODUCT LISTING MASTER RECORD LAYOUT              *
000300*                                                                *
000400* ONE ENTRY PER LISTED COMMODITY.  LOADED AS A RELATIVE WORKING *
000500* COPY, SLOT NUMBER = PROD-ID.  SHARED BY MKTUPDT (STOCK/STATUS *
000600* POSTING ON BUY/CANCEL) AND MKTPROD (LISTING MAINTENANCE).     *
000700*                                                                *
000800*    DATE     BY   TKT        DESCRIPTION                       *
000900*    -------- ---- ---------- --------------------------------- *
001000*    08/01/89 RJM  INITIAL RELEASE - FIXED PRICE, NO STOCK CTR  *
001100*    02/17/93 DWS  TKT-0955   ADDED PROD-STOCK/PROD-STATUS FOR  *
001200*                             ON_SALE/SOLD COUPLING             *
001300*    06/09/99 PLK  Y2K-0081   DATE FIELDS WIDENED TO 4-DIGIT YR *
001400*    09/30/03 MHS  TKT-2617   ADDED DELETED STATUS FOR SOFT     *
001500*                             DELETE ON LISTING MAINTENANCE     *
001600****************************************************************
001700 01  PRD-MASTER-RECORD.
001800     05  PROD-ID                     PIC 9(09).
001900     05  PROD-SELLER-ID              PIC 9(09).
002000     05  PROD-NAME                   PIC X(64).
002100     05  PROD-DESCRIPTION            PIC X(256).
002200     05  PROD-PRICE                  PIC S9(7)V99 COMP-3.
002300     05  PROD-IMAGE-URL              PIC X(128).
002400     05  PROD-CATEGORY               PIC X(32).
002500     05  PROD-STOCK                  PIC S9(5) COMP-3.
002600     05  PROD-STATUS                 PIC X(08).
002700         88  PROD-IS-ON-SALE         VALUE 'ON_SALE '.
002800         88  PROD-IS-SOLD            VALUE 'SOLD    '.
002900         88  PROD-IS-DELETED         VALUE 'DELETED '.
003000     05  PROD-CREATED-AT             PIC 9(08).
003100     05  PROD-UPDATED-AT             PIC 9(08).
003200     05  PROD-UPDATED-AT-R REDEFINES PROD-UPDATED-AT.
003300         10  PROD-UPD-CCYY           PIC 9(04).
003400         10  PROD-UPD-MM             PIC 9(02).
003500         10  PROD-UPD-DD             PIC 9(02).
003600     05  FILLER                      PIC X(10).
